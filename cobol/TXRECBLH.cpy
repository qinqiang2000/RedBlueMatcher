000100************************************************************
000200*    TXRECBLH  -  RED-FLUSH APPLICATION BILL HEADER          *
000300*    ONE ROW PER RED-FLUSH APPLICATION BILL (T_...1201       *
000400*    HEADER TABLE ON THE ORIGINATING SYSTEM).  THIS BOOK IS  *
000500*    COPIED INTO WORKING-STORAGE (NOT THE FILE SECTION) IN   *
000600*    EVERY PROGRAM THAT READS THE BILL HEADER VIA TXVSAMIO,  *
000700*    THE SAME WAY THE OLD INFORCE POLICY AREA WAS BUILT.     *
000800*                                                            *
000900*    88-95  RJT  ADDED BH-MATCHTIME BREAKOUT FOR TICKET      *
001000*             RF-1198 (SEE RFMTMPST CHANGE LOG)              *
001100************************************************************
001200    05  BH-BILL-HEADER-AREA.
001300        10  BH-ID                   PIC S9(18) COMP-3.
001400        10  BH-BILLNO               PIC X(30).
001500        10  BH-BILLSTATUS           PIC X(02).
001600        10  BH-BUYERTAXNO           PIC X(20).
001700        10  BH-BUYERNAME            PIC X(80).
001800        10  BH-SALERTAXNO           PIC X(20).
001900        10  BH-SALERNAME            PIC X(80).
002000        10  BH-MATCHAMOUNT          PIC S9(13)V9(2) COMP-3.
002100        10  BH-MATCHTAX             PIC S9(13)V9(2) COMP-3.
002200        10  BH-MATCHTOTALAMOUNT     PIC S9(13)V9(2) COMP-3.
002300        10  BH-MATCHINVOICENUM      PIC S9(09) COMP-3.
002400        10  BH-APPLYAMOUNT          PIC S9(13)V9(2) COMP-3.
002500        10  BH-APPLYTAX             PIC S9(13)V9(2) COMP-3.
002600        10  BH-APPLYTOTALAMOUNT     PIC S9(13)V9(2) COMP-3.
002700        10  BH-INVOICETYPE          PIC X(02).
002800        10  BH-MATCHRULE            PIC S9(18) COMP-3.
002900        10  BH-MATCHTYPE            PIC X(02).
003000        10  BH-MATCHSTATUS          PIC X(02).
003100        10  BH-MATCHBATCH           PIC X(30).
003200        10  BH-MATCHTIME.
003300            15  BH-MATCHTIME-YYYYMMDD PIC 9(08).
003400            15  BH-MATCHTIME-HHMMSS   PIC 9(06).
003500*   REMAINING ~35 ADDRESS/BANK/AUDIT/PRINT FIELDS FROM THE
003600*   ORIGINATING TABLE ARE NOT TOUCHED BY THE MATCH LOGIC AND
003700*   RIDE THROUGH AS ONE PASSTHROUGH FILLER, PER THE 1201
003800*   HEADER LAYOUT NOTE.
003900        10  BH-PASSTHROUGH-FILLER   PIC X(600).
004000        10  FILLER                  PIC X(053).
