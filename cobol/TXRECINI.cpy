000100************************************************************
000200*    TXRECINI  -  POSITIVE (BLUE) INVOICE LINE ITEM          *
000300*    (T_SIM_VATINVOICE_ITEM_1201).  II-AMOUNT IS THE SUPPLY  *
000400*    OFFERED TO THE ALLOCATION PARAGRAPHS -- IT IS NEVER     *
000500*    MUTATED HERE, ONLY COPIED INTO THE CANDIDATE PROJECTION *
000600*    (TXRECCND) BUILT BY 5000-BUILD-CANDIDATES.              *
000700************************************************************
000800    05  II-INVOICE-ITEM-AREA.
000900        10  II-ID                   PIC S9(18) COMP-3.
001000        10  II-ENTRYID              PIC S9(18) COMP-3.
001100        10  II-SPBM                 PIC X(20).
001200        10  II-GOODSCODE            PIC X(20).
001300        10  II-NUM                  PIC S9(11)V9(4) COMP-3.
001400        10  II-UNITPRICE            PIC S9(13)V9(8) COMP-3.
001500        10  II-AMOUNT               PIC S9(13)V9(2) COMP-3.
001600        10  II-TAX                  PIC S9(13)V9(2) COMP-3.
001700*   REMAINING ~35 DISCOUNT/WRITE-OFF/LIFECYCLE FIELDS ARE
001800*   NOT READ BY THE MATCHING QUERIES.
001900        10  II-PASSTHROUGH-FILLER   PIC X(450).
002000        10  FILLER                  PIC X(037).
