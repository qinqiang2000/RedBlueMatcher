000100************************************************************
000200*    TXRECINH  -  POSITIVE (BLUE) INVOICE HEADER             *
000300*    (T_SIM_VATINVOICE_1201).  ONLY IH-ID/IH-BUYERTAXNO/     *
000400*    IH-SALERTAXNO/IH-TOTALAMOUNT PARTICIPATE IN THE MATCH   *
000500*    ELIGIBILITY FILTER -- IH-TOTALAMOUNT MUST TEST GREATER  *
000600*    THAN ZERO BEFORE ANY LINE OFF THIS HEADER IS OFFERED AS *
000700*    A CANDIDATE (RED INVOICES CARRY ZERO OR NEGATIVE HERE   *
000800*    AND MUST NEVER BE MATCHED AGAINST).                     *
000900************************************************************
001000    05  IH-INVOICE-HEADER-AREA.
001100        10  IH-ID                   PIC S9(18) COMP-3.
001200        10  IH-INVOICECODE          PIC X(12).
001300        10  IH-INVOICENO            PIC X(20).
001400        10  IH-BUYERTAXNO           PIC X(20).
001500        10  IH-SALERTAXNO           PIC X(20).
001600        10  IH-TOTALAMOUNT          PIC S9(13)V9(2) COMP-3.
001700        10  IH-INVOICEAMOUNT        PIC S9(13)V9(2) COMP-3.
001800        10  IH-TOTALTAX             PIC S9(13)V9(2) COMP-3.
001900*   REMAINING ~65 PARTY/ADDRESS/BANK/AUDIT/LIFECYCLE FIELDS
002000*   ARE NOT READ BY THE MATCHING QUERIES.
002100        10  IH-PASSTHROUGH-FILLER   PIC X(900).
002200        10  FILLER                  PIC X(048).
