000100************************************************************
000200*    TXRECBLI  -  RED-FLUSH APPLICATION BILL LINE ITEM       *
000300*    ONE ROW PER LINE ON THE RED-FLUSH APPLICATION BILL      *
000400*    (T_...1201 DETAIL TABLE).  READ SEQUENTIALLY OUT OF     *
000500*    BILLITEM, GROUPED BY BI-ID (THE PARENT BILL) -- ROW     *
000600*    ORDER WITHIN A BILL IS THE PROCESSING ORDER AND MUST    *
000700*    NOT BE DISTURBED BY THE READ PARAGRAPHS.                *
000800************************************************************
000900    05  BI-BILL-ITEM-AREA.
001000        10  BI-ID                   PIC S9(18) COMP-3.
001100        10  BI-ENTRYID              PIC S9(18) COMP-3.
001200        10  BI-SEQ                  PIC S9(04) COMP-3.
001300        10  BI-GOODSNAME            PIC X(80).
001400        10  BI-SPBM                 PIC X(20).
001500        10  BI-SPECIFICATION        PIC X(40).
001600        10  BI-UNIT                 PIC X(20).
001700        10  BI-NUM                  PIC S9(11)V9(4) COMP-3.
001800        10  BI-TAXRATE              PIC X(10).
001900        10  BI-UNITPRICE            PIC S9(13)V9(8) COMP-3.
002000        10  BI-AMOUNT               PIC S9(13)V9(2) COMP-3.
002100        10  BI-TAX                  PIC S9(13)V9(2) COMP-3.
002200        10  BI-TAXUNITPRICE         PIC S9(13)V9(8) COMP-3.
002300        10  BI-GOODSCODE            PIC X(20).
002400        10  BI-ITEMMATCHSTATUS      PIC X(02).
002500        10  BI-MATCHTAXDEVIATION    PIC S9(13)V9(2) COMP-3.
002600        10  FILLER                  PIC X(025).
