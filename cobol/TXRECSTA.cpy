000100************************************************************
000200*    TXRECSTA  -  CANDIDATE STATISTIC                        *
000300*    WORKING-STORAGE ONLY -- HOLDS THE COUNT/SUM RETURNED BY *
000400*    5100-CANDIDATE-STAT FOR ONE PRODUCT CODE DURING THE     *
000500*    SCARCITY PRE-PASS.  NEVER WRITTEN TO A FILE ITSELF; ITS *
000600*    VALUES ARE MOVED INTO A TXRECSUM ROW BY THE CALLER.     *
000700************************************************************
000800    05  CS-CANDIDATE-STAT-AREA.
000900        10  CS-CNT                  PIC S9(09) COMP-3.
001000        10  CS-SUMAMOUNT            PIC S9(13)V9(2) COMP-3.
001050        10  FILLER                  PIC X(010).
