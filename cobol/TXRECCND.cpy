000100************************************************************
000200*    TXRECCND  -  MATCH CANDIDATE PROJECTION                 *
000300*    NOT A PERSISTED FILE -- THIS IS THE SD SORT-RECORD      *
000400*    LAYOUT USED BY 5000-BUILD-CANDIDATES / 5200-BUILD-      *
000500*    PREFERRED-CANDIDATES TO HAND A FILTERED, ORDERED SET OF *
000600*    INVOICE LINES TO THE ALLOCATION PARAGRAPHS.  LAID OUT   *
000700*    LIKE ANY OTHER SD SORT-RECORD IN THIS SHOP -- PLAIN     *
000800*    GROUP ITEM, NO 88-LEVELS, PREFIXED FOR THE SORT WORK    *
000900*    FILE IT SERVES (CD-).                                   *
001000************************************************************
001100    05  CD-CANDIDATE-AREA.
001200        10  CD-INVOICEID            PIC S9(18) COMP-3.
001300        10  CD-ITEMID               PIC S9(18) COMP-3.
001400        10  CD-PRODUCTCODE          PIC X(20).
001500        10  CD-QUANTITY             PIC S9(11)V9(4) COMP-3.
001600        10  CD-AMOUNT               PIC S9(13)V9(2) COMP-3.
001700        10  CD-UNITPRICE            PIC S9(13)V9(8) COMP-3.
001800        10  FILLER                  PIC X(010).
