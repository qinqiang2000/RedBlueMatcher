000100************************************************************
000200*    TXRECSUM  -  PER-JOB PRODUCT SCARCITY SUMMARY           *
000300*    TRANSIENT WORKING TABLE (MATCHTEMPSUMMARY1201) -- ONE   *
000400*    ROW PER DISTINCT PRODUCT CODE ON THE BILL BEING WORKED  *
000500*    BY RFMTMPST.  CLEARED AND REBUILT FOR EACH BILL, THEN   *
000600*    SORTED ASCENDING ITEMCOUNT/TOTALAMOUNT TO DECIDE LINE-  *
000700*    ITEM PROCESSING ORDER (SCARCEST PRODUCT FIRST).         *
000800************************************************************
000900    05  TS-SUMMARY-AREA.
001000        10  TS-JOBID                PIC S9(18) COMP-3.
001100        10  TS-SPBM                 PIC X(20).
001200        10  TS-ITEMCOUNT            PIC S9(09) COMP-3.
001300        10  TS-TOTALAMOUNT          PIC S9(13)V9(2) COMP-3.
001400        10  FILLER                  PIC X(010).
