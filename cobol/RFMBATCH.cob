000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. RFMBATCH.
000300       AUTHOR. R J TARANGO.
000400       INSTALLATION. TAX ACCOUNTING SYSTEMS - RED FLUSH GROUP.
000500       DATE-WRITTEN. 05/1991.
000600       DATE-COMPILED.
000700       SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800************************************************************
000900*                                                            *
001000*A    ABSTRACT..                                             *
001100*  RFMBATCH DRIVES THE RED-FLUSH MATCH FOR AN ENTIRE LIST OF *
001200*  BILL IDS (BILLIDS) INSTEAD OF ONE CARD AT A TIME.  EVERY   *
001300*  LINE ITEM OF EVERY BILL ON THE LIST IS ALLOCATED AGAINST   *
001400*  ELIGIBLE BLUE-INVOICE LINES USING THE SAME EXACT-THEN-     *
001500*  ACCUMULATE GREEDY RULE AS RFMATCH1, AND EVERY MATCH IS     *
001600*  APPENDED TO MATCHOUT AS IT IS FOUND.  A BILL ID ON THE     *
001700*  LIST WHOSE HEADER NO LONGER EXISTS IS SKIPPED, NOT         *
001800*  ABENDED -- THIS RUNS UNATTENDED OVERNIGHT.                 *
001900*                                                            *
002000*J    JCL..                                                  *
002100*                                                             *
002200* //RFMBATCH EXEC PGM=RFMBATCH                                *
002300* //SYSPDUMP DD SYSOUT=U,HOLD=YES                             *
002400* //SYSOUT   DD SYSOUT=*                                      *
002500* //BILLIDS  DD DISP=SHR,DSN=P77.RF.BASE.BILLIDS              *
002600* //BILLITEM DD DISP=SHR,DSN=P77.RF.BASE.BILLITEM             *
002700* //INVITEM  DD DISP=SHR,DSN=P77.RF.BASE.INVITEM              *
002800* //MATCHOUT DD DISP=(MOD,KEEP,KEEP),                         *
002900* //            DSN=P77.RF.BASE.MATCHOUT                      *
003000* //CANDSORT DD UNIT=SYSDA,SPACE=(CYL,(5,5)),                 *
003100* //            DISP=(,DELETE,DELETE)                         *
003200* //SORTWK01 DD UNIT=SYSDA,SPACE=(CYL,(5,5))                  *
003300* //*                                                          *
003400*                                                             *
003500*P    ENTRY PARAMETERS..                                      *
003600*     NONE.                                                   *
003700*                                                             *
003800*E    ERRORS DETECTED BY THIS ELEMENT..                       *
003900*     I/O ERROR ON BILLHDR OR INVHDR VSAM ACCESS               *
004000*     (A MISSING BILL HEADER IS *NOT* AN ERROR -- SEE 2000)    *
004100*                                                             *
004200*C    ELEMENTS INVOKED BY THIS ELEMENT..                      *
004300*                                                             *
004400*     TXVSAMIO ---- KEYED VSAM-STYLE I/O INTERFACE            *
004500*     TXABEND  ---- FORCE A PROGRAM INTERRUPT                 *
004600*                                                             *
004700*U    USER CONSTANTS AND TABLES REFERENCED..                  *
004800*     NONE.                                                   *
004900*                                                             *
005000************************************************************
005100*    CHANGE LOG                                               *
005200*    ----------                                               *
005300*  05/06/91  RJT  RF-0102  ORIGINAL CODING, MODELED ON THE    *
005400*                          RFMATCH1 AD-HOC PROGRAM.            *
005500*  06/03/91  RJT  RF-0114  ADD EXACT-MATCH PASS AHEAD OF THE  *
005600*                          ACCUMULATION PASS (SAME FIX AS     *
005700*                          RFMATCH1 RF-0114).                  *
005800*  11/22/91  DKW  RF-0139  CORRECT SIGN HANDLING ON BI-AMOUNT *
005900*                          FOR RED-FLUSH LINES.                *
006000*  02/14/92  DKW  RF-0148  SKIP THE BILL AND CONTINUE THE RUN *
006100*                          WHEN BILLHDR COMES BACK NOT FOUND   *
006200*                          INSTEAD OF ABENDING THE WHOLE JOB   *
006300*                          (OPS COMPLAINT AFTER THE 02/09 RUN).*
006400*  09/17/93  RJT  RF-0201  ADD CANDSORT INTERMEDIATE FILE.    *
006500*  02/11/96  DKW  RF-0271  Y2K: MATCHTIME CENTURY DIGITS      *
006600*                          FORCED TO '20' -- SEE 1000-INIT.   *
006700*  10/02/97  MPL  RF-0288  DISPLAY OF JOB COUNTERS AT EOJ.    *
006800*  05/18/99  RJT  RF-0299  Y2K FINAL CERT - NO FURTHER TWO-   *
006900*                          DIGIT YEAR FIELDS REMAIN.           *
007000*  07/23/00  MPL  RF-0305  EMPTY BILLIDS FILE NOW FALLS       *
007100*                          STRAIGHT THROUGH TO EOJ WITH A     *
007200*                          ZERO-BILLS TRACE LINE RATHER THAN  *
007300*                          AN OPEN ERROR ON THE FIRST READ.   *
007400*  03/02/01  DKW  RF-0314  DO NOT SET MR-BILLUNITPRICE/       *
007500*                          MR-BILLQTY/MR-INVOICEUNITPRICE/    *
007600*                          MR-INVOICEQTY ON THIS PATH -- LEFT  *
007700*                          ZERO, MATCHES ORIGINAL BEHAVIOR.    *
007800************************************************************
007900       ENVIRONMENT DIVISION.
008000       CONFIGURATION SECTION.
008100       SPECIAL-NAMES.
008200            C01 IS TOP-OF-FORM
008300            CLASS TAXNO-CLASS IS '0' THRU '9'
008400            UPSI-0 ON STATUS IS RF-TEST-RUN-SWITCH
008500                     OFF STATUS IS RF-PRODUCTION-SWITCH.
008600       INPUT-OUTPUT SECTION.
008700       FILE-CONTROL.
008800            SELECT BILLIDS      ASSIGN TO BILLIDS
008900                FILE STATUS IS FS-BILLIDS.
009000            SELECT BILLITEM     ASSIGN TO BILLITEM
009100                FILE STATUS IS FS-BILLITEM.
009200            SELECT INVITEM      ASSIGN TO INVITEM
009300                FILE STATUS IS FS-INVITEM.
009400            SELECT MATCHOUT     ASSIGN TO MATCHOUT
009500                FILE STATUS IS FS-MATCHOUT.
009600            SELECT SORT-CANDWORK ASSIGN TO SORTWK01.
009700            SELECT CANDSORT     ASSIGN TO CANDSORT
009800                FILE STATUS IS FS-CANDSORT.
009900       EJECT
010000       DATA DIVISION.
010100       FILE SECTION.
010200       FD  BILLIDS
010300            RECORDING MODE IS F
010400            BLOCK CONTAINS 0 RECORDS.
010500       01  BL-BILLID-RECORD.
010600            05  BL-BILLID               PIC S9(18) COMP-3.
010700            05  FILLER                  PIC X(10).
010800       EJECT
010900       FD  BILLITEM
011000            RECORDING MODE IS F
011100            BLOCK CONTAINS 0 RECORDS.
011200       01  BI-RECORD.
011300            COPY TXRECBLI.
011400       EJECT
011500       FD  INVITEM
011600            RECORDING MODE IS F
011700            BLOCK CONTAINS 0 RECORDS.
011800       01  II-RECORD.
011900            COPY TXRECINI.
012000       EJECT
012100       FD  MATCHOUT
012200            RECORDING MODE IS F
012300            BLOCK CONTAINS 0 RECORDS.
012400       01  MR-RECORD.
012500            COPY TXRECMTR.
012600       EJECT
012700       SD  SORT-CANDWORK.
012800       01  SC-CANDIDATE-RECORD.
012900            COPY TXRECCND
013000                REPLACING CD-CANDIDATE-AREA BY SC-CANDIDATE-AREA
013100                          CD-INVOICEID      BY SC-INVOICEID
013200                          CD-ITEMID         BY SC-ITEMID
013300                          CD-PRODUCTCODE    BY SC-PRODUCTCODE
013400                          CD-QUANTITY       BY SC-QUANTITY
013500                          CD-AMOUNT         BY SC-AMOUNT
013600                          CD-UNITPRICE      BY SC-UNITPRICE.
013700       EJECT
013800       FD  CANDSORT
013900            RECORDING MODE IS F
014000            BLOCK CONTAINS 0 RECORDS.
014100       01  CD-RECORD.
014200            COPY TXRECCND.
014300       EJECT
014400       WORKING-STORAGE SECTION.
014500       01  FILLER PIC X(32) VALUE 'RFMBATCH WORKING STORAGE BEGINS'.
014600************************************************************
014700*    FILE STATUS AND SWITCHES                                *
014800************************************************************
014900       01  RF-FILE-STATUS-AREA.
015000            05  FS-BILLIDS              PIC XX VALUE SPACES.
015100            05  FS-BILLITEM             PIC XX VALUE SPACES.
015200            05  FS-INVITEM              PIC XX VALUE SPACES.
015300            05  FS-MATCHOUT             PIC XX VALUE SPACES.
015400            05  FS-CANDSORT             PIC XX VALUE SPACES.
015500            05  FILLER                  PIC X(06) VALUE SPACES.
015600
015700       01  RF-SWITCH-AREA.
015800            05  BILLIDS-EOF-IND         PIC X(01) VALUE 'N'.
015900                88  BILLIDS-EOF                VALUE 'Y'.
016000            05  BILLITEM-EOF-IND        PIC X(01) VALUE 'N'.
016100                88  BILLITEM-EOF               VALUE 'Y'.
016200            05  INVITEM-EOF-IND         PIC X(01) VALUE 'N'.
016300                88  INVITEM-EOF                VALUE 'Y'.
016400            05  CANDSORT-EOF-IND        PIC X(01) VALUE 'N'.
016500                88  CANDSORT-EOF               VALUE 'Y'.
016600            05  EXACT-FOUND-IND         PIC X(01) VALUE 'N'.
016700                88  EXACT-FOUND                VALUE 'Y'.
016800            05  TARGET-REACHED-IND      PIC X(01) VALUE 'N'.
016900                88  TARGET-REACHED             VALUE 'Y'.
017000            05  BILL-FOUND-IND          PIC X(01) VALUE 'N'.
017100                88  BILL-FOUND-OK               VALUE 'Y'.
017200            05  TX-IO-CODE              PIC X(01).
017300                88  TX-IO-COMPLETE              VALUE '0'.
017400                88  TX-IO-NOTFOUND              VALUE '6'.
017500                88  TX-IO-FAILED                VALUE '1' THRU '5'
017600                                                       '7' THRU '9'.
017700            05  FILLER                  PIC X(10) VALUE SPACES.
017800       EJECT
017900************************************************************
018000*    VSAM-STYLE SYMBOLIC FILE NAMES (PASSED TO TXVSAMIO)     *
018100************************************************************
018200       01  RF-VSAM-NAMES.
018300            05  BILLHDR-NAME            PIC X(08) VALUE 'BILLHDR'.
018400            05  INVHDR-NAME             PIC X(08) VALUE 'INVHDR'.
018500            05  FILLER                  PIC X(08) VALUE SPACES.
018600       EJECT
018700************************************************************
018800*    WORK AREAS - BILL HEADER / INVOICE HEADER               *
018900************************************************************
019000       01  RF-BILL-HEADER-WORK.
019100            COPY TXRECBLH.
019200
019300       01  RF-INVOICE-HEADER-WORK.
019400            COPY TXRECINH.
019500       EJECT
019600************************************************************
019700*    QUERY PARAMETERS PASSED TO 5000-BUILD-CANDIDATES        *
019800************************************************************
019900       01  RF-QUERY-PARM-AREA.
020000            05  WS-QRY-BUYERTAXNO       PIC X(20).
020100            05  WS-QRY-SALERTAXNO       PIC X(20).
020200            05  WS-QRY-PRODUCTCODE      PIC X(20).
020300            05  WS-QRY-DIRECTION        PIC X(01).
020400                88  QRY-DESCENDING              VALUE 'D'.
020500                88  QRY-ASCENDING               VALUE 'A'.
020600            05  FILLER                  PIC X(09) VALUE SPACES.
020700       EJECT
020800************************************************************
020900*    ALLOCATION WORK AREA                                    *
021000************************************************************
021100       01  RF-ALLOCATION-WORK.
021200            05  WS-TARGET-AMT           PIC S9(13)V9(2) COMP-3.
021300            05  WS-RUNNING-SUM          PIC S9(13)V9(2) COMP-3
021400                                        VALUE ZERO.
021500            05  WS-REMAIN-AMT           PIC S9(13)V9(2) COMP-3.
021600            05  WS-ALLOC-AMT            PIC S9(13)V9(2) COMP-3.
021700            05  WS-EXACT-CANDIDATE.
021800                10  WS-EXACT-INVOICEID  PIC S9(18) COMP-3.
021900                10  WS-EXACT-ITEMID     PIC S9(18) COMP-3.
022000                10  WS-EXACT-QUANTITY   PIC S9(11)V9(4) COMP-3.
022100                10  WS-EXACT-AMOUNT     PIC S9(13)V9(2) COMP-3.
022200                10  WS-EXACT-UNITPRICE  PIC S9(13)V9(8) COMP-3.
022300            05  FILLER                  PIC X(12) VALUE SPACES.
022400       EJECT
022500************************************************************
022600*    JOB-LOCAL MATCH-ID SEQUENCE AND ACTIVITY COUNTERS       *
022700************************************************************
022800       01  RF-COUNTERS-AREA.
022900            05  WS-NEXT-MATCH-ID        PIC S9(09) COMP-3 VALUE ZERO.
023000            05  WS-BILLS-READ-CNT       PIC S9(09) COMP   VALUE ZERO.
023100            05  WS-BILLS-SKIPPED-CNT    PIC S9(09) COMP   VALUE ZERO.
023200            05  WS-ITEMS-READ-CNT       PIC S9(09) COMP   VALUE ZERO.
023300            05  WS-MATCH-WRITTEN-CNT    PIC S9(09) COMP   VALUE ZERO.
023400            05  WS-CAND-READ-CNT        PIC S9(09) COMP   VALUE ZERO.
023450            05  FILLER                  PIC X(08) VALUE SPACES.
023500       EJECT
023600************************************************************
023700*    REQUEST BILL-ID VIEWED AS RAW BYTES (REDEFINES) SO A   *
023800*    ZERO/LOW-VALUES CHECK CAN BE DISPLAYED ON A SKIPPED    *
023900*    BILL WITHOUT UNPACKING THE COMP-3 FIELD BY HAND.        *
024000************************************************************
024100       01  RF-REQUEST-ID-WORK.
024200            05  WS-REQUEST-BILLID       PIC S9(18) COMP-3.
024300
024400       01  RF-REQUEST-ID-BYTES REDEFINES RF-REQUEST-ID-WORK.
024500            05  WS-REQUEST-BILLID-BYTE  PIC X OCCURS 10 TIMES.
024600       EJECT
024700************************************************************
024800*    CURRENT DATE/TIME FOR MR-MATCHTIME                      *
024900************************************************************
025000       01  RF-CURRENT-DATE-AREA.
025100            05  WS-CD-YY                PIC 9(02).
025200            05  WS-CD-MM                PIC 9(02).
025300            05  WS-CD-DD                PIC 9(02).
025350            05  FILLER                  PIC X(02) VALUE SPACES.
025400
025500       01  RF-CURRENT-DATE-NUM REDEFINES RF-CURRENT-DATE-AREA.
025600            05  WS-CD-NUM               PIC 9(06).
025700
025800*    Y2K FIX RF-0271 -- CENTURY FORCED TO 20.
025900       77  WS-CD-FULL-YYYYMMDD         PIC 9(08) VALUE ZERO.
026000
026100       01  RF-CURRENT-TIME-AREA.
026200            05  WS-CT-HHMMSS.
026300                10  WS-CT-HH            PIC 9(02).
026400                10  WS-CT-MM            PIC 9(02).
026500                10  WS-CT-SS            PIC 9(02).
026600            05  WS-CT-HH100             PIC 9(02).
026700            05  FILLER                  PIC X(04) VALUE SPACES.
026800
026900       01  RF-CURRENT-TIME-NUM REDEFINES RF-CURRENT-TIME-AREA.
027000            05  WS-CT-NUM               PIC 9(06).
027100            05  FILLER                  PIC X(06).
027200       EJECT
027300       LINKAGE SECTION.
027400       EJECT
027500       PROCEDURE DIVISION.
027600************************************************************
027700*                        MAINLINE LOGIC                      *
027800************************************************************
027900
028000       0000-CONTROL-PROCESS.
028100            PERFORM 1000-INITIALIZATION
028200                THRU 1099-INITIALIZATION-EXIT.
028300            PERFORM 1100-OPEN-FILES
028400                THRU 1199-OPEN-FILES-EXIT.
028500            PERFORM 1200-READ-BILLID
028600                THRU 1299-READ-BILLID-EXIT.
028700            PERFORM 2000-PROCESS-BILL
028800                THRU 2099-PROCESS-BILL-EXIT
028900                UNTIL BILLIDS-EOF.
029000            PERFORM EOJ9000-CLOSE-FILES
029100                THRU EOJ9999-EXIT.
029200            GOBACK.
029300       EJECT
029400************************************************************
029500*                       INITIALIZATION                       *
029600************************************************************
029700
029800       1000-INITIALIZATION.
029900            INITIALIZE RF-COUNTERS-AREA.
030000            INITIALIZE RF-SWITCH-AREA.
030100            ACCEPT WS-CD-NUM FROM DATE.
030200            COMPUTE WS-CD-FULL-YYYYMMDD = 20000000 + WS-CD-NUM.
030300            ACCEPT RF-CURRENT-TIME-AREA FROM TIME.
030400       1099-INITIALIZATION-EXIT.
030500            EXIT.
030600       EJECT
030700************************************************************
030800*                       OPEN ALL FILES                       *
030900************************************************************
031000
031100       1100-OPEN-FILES.
031200            OPEN INPUT BILLIDS.
031300            IF FS-BILLIDS NOT = '00'
031400                DISPLAY 'RFMBATCH - OPEN FAILED ON BILLIDS, STATUS='
031500                    FS-BILLIDS
031600                GO TO EOJ9900-ABEND
031700            END-IF.
031800            OPEN EXTEND MATCHOUT.
031900            IF FS-MATCHOUT NOT = '00'
032000                DISPLAY 'RFMBATCH - OPEN FAILED ON MATCHOUT, STATUS='
032100                    FS-MATCHOUT
032200                GO TO EOJ9900-ABEND
032300            END-IF.
032400       1199-OPEN-FILES-EXIT.
032500            EXIT.
032600       EJECT
032700************************************************************
032800*         READ ONE BILL-ID FROM THE DRIVER LIST               *
032900*         (EMPTY FILE FALLS STRAIGHT THROUGH TO EOJ -         *
033000*          RF-0305)                                           *
033100************************************************************
033200
033300       1200-READ-BILLID.
033400            READ BILLIDS
033500                AT END
033600                    MOVE 'Y' TO BILLIDS-EOF-IND
033700            END-READ.
033800       1299-READ-BILLID-EXIT.
033900            EXIT.
034000       EJECT
034100************************************************************
034200*         PROCESS ONE BILL FROM THE DRIVER LIST                *
034300************************************************************
034400
034500       2000-PROCESS-BILL.
034600            ADD 1 TO WS-BILLS-READ-CNT.
034700            MOVE BL-BILLID TO BH-ID.
034800            PERFORM 7000-READ-BILL-HEADER
034900                THRU 7099-READ-BILL-HEADER-EXIT.
035000            IF NOT BILL-FOUND-OK
035100                MOVE BL-BILLID TO WS-REQUEST-BILLID
035200                DISPLAY 'RFMBATCH - BILL HEADER NOT FOUND, SKIPPING ID='
035300                    WS-REQUEST-BILLID
035400                ADD 1 TO WS-BILLS-SKIPPED-CNT
035500                PERFORM 1200-READ-BILLID
035600                    THRU 1299-READ-BILLID-EXIT
035700                GO TO 2099-PROCESS-BILL-EXIT
035800            END-IF.
035900            OPEN INPUT BILLITEM.
036000            MOVE 'N' TO BILLITEM-EOF-IND.
036100            PERFORM 2010-SCAN-BILL-ITEMS
036200                THRU 2019-SCAN-BILL-ITEMS-EXIT
036300                UNTIL BILLITEM-EOF.
036400            CLOSE BILLITEM.
036500            DISPLAY 'RFMBATCH MATCH RESULT  BUYER=' BH-BUYERTAXNO
036600                ' SELLER=' BH-SALERTAXNO.
036700            PERFORM 1200-READ-BILLID
036800                THRU 1299-READ-BILLID-EXIT.
036900       2099-PROCESS-BILL-EXIT.
037000            EXIT.
037100       EJECT
037200       2010-SCAN-BILL-ITEMS.
037300            READ BILLITEM
037400                AT END
037500                    MOVE 'Y' TO BILLITEM-EOF-IND
037600                NOT AT END
037700                    ADD 1 TO WS-ITEMS-READ-CNT
037800                    IF BI-ID = BH-ID
037900                        PERFORM 4000-GREEDY-ALLOCATE
038000                            THRU 4099-GREEDY-ALLOCATE-EXIT
038100                    END-IF
038200            END-READ.
038300       2019-SCAN-BILL-ITEMS-EXIT.
038400            EXIT.
038500       EJECT
038600************************************************************
038700*         GREEDY-ALLOCATION RULE (EXACT PASS, THEN           *
038800*         ACCUMULATION PASS) FOR ONE BILL LINE ITEM           *
038900************************************************************
039000
039100       4000-GREEDY-ALLOCATE.
039200            COMPUTE WS-TARGET-AMT = BI-AMOUNT.
039300            IF WS-TARGET-AMT LESS THAN ZERO
039400                COMPUTE WS-TARGET-AMT = WS-TARGET-AMT * -1
039500            END-IF.
039600            MOVE BH-BUYERTAXNO  TO WS-QRY-BUYERTAXNO.
039700            MOVE BH-SALERTAXNO  TO WS-QRY-SALERTAXNO.
039800            MOVE BI-SPBM        TO WS-QRY-PRODUCTCODE.
039900            SET QRY-DESCENDING  TO TRUE.
040000            PERFORM 5000-BUILD-CANDIDATES
040100                THRU 5099-BUILD-CANDIDATES-EXIT.
040200            MOVE ZERO TO WS-RUNNING-SUM.
040300            MOVE 'N'  TO EXACT-FOUND-IND.
040400            OPEN INPUT CANDSORT.
040500            MOVE 'N' TO CANDSORT-EOF-IND.
040600            PERFORM 4010-EXACT-SCAN
040700                THRU 4019-EXACT-SCAN-EXIT
040800                UNTIL CANDSORT-EOF OR EXACT-FOUND.
040900            CLOSE CANDSORT.
041000            IF EXACT-FOUND
041100                MOVE WS-EXACT-INVOICEID TO MR-INVOICEID
041200                MOVE WS-EXACT-ITEMID    TO MR-INVOICEITEMID
041300                MOVE WS-EXACT-QUANTITY  TO MR-NUM
041400                MOVE WS-EXACT-AMOUNT    TO MR-INVOICEAMOUNT
041500                MOVE WS-TARGET-AMT      TO WS-ALLOC-AMT
041600                PERFORM 9000-WRITE-MATCH-RECORD
041700                    THRU 9099-WRITE-MATCH-RECORD-EXIT
041800            ELSE
041900                MOVE 'N' TO TARGET-REACHED-IND
042000                OPEN INPUT CANDSORT
042100                MOVE 'N' TO CANDSORT-EOF-IND
042200                PERFORM 4020-ACCUM-SCAN
042300                    THRU 4029-ACCUM-SCAN-EXIT
042400                    UNTIL CANDSORT-EOF OR TARGET-REACHED
042500                CLOSE CANDSORT
042600            END-IF.
042700       4099-GREEDY-ALLOCATE-EXIT.
042800            EXIT.
042900       EJECT
043000       4010-EXACT-SCAN.
043100            READ CANDSORT
043200                AT END
043300                    MOVE 'Y' TO CANDSORT-EOF-IND
043400                NOT AT END
043500                    ADD 1 TO WS-CAND-READ-CNT
043600                    IF CD-AMOUNT = WS-TARGET-AMT
043700                        MOVE 'Y' TO EXACT-FOUND-IND
043800                        MOVE CD-INVOICEID TO WS-EXACT-INVOICEID
043900                        MOVE CD-ITEMID    TO WS-EXACT-ITEMID
044000                        MOVE CD-QUANTITY  TO WS-EXACT-QUANTITY
044100                        MOVE CD-AMOUNT    TO WS-EXACT-AMOUNT
044200                        MOVE CD-UNITPRICE TO WS-EXACT-UNITPRICE
044300                    END-IF
044400            END-READ.
044500       4019-EXACT-SCAN-EXIT.
044600            EXIT.
044700       EJECT
044800       4020-ACCUM-SCAN.
044900            READ CANDSORT
045000                AT END
045100                    MOVE 'Y' TO CANDSORT-EOF-IND
045200                NOT AT END
045300                    ADD 1 TO WS-CAND-READ-CNT
045400                    COMPUTE WS-REMAIN-AMT = WS-TARGET-AMT - WS-RUNNING-SUM
045500                    IF CD-AMOUNT NOT GREATER THAN WS-REMAIN-AMT
045600                        MOVE CD-AMOUNT TO WS-ALLOC-AMT
045700                        ADD CD-AMOUNT TO WS-RUNNING-SUM
045800                        MOVE CD-INVOICEID TO MR-INVOICEID
045900                        MOVE CD-ITEMID    TO MR-INVOICEITEMID
046000                        MOVE CD-QUANTITY  TO MR-NUM
046100                        MOVE CD-AMOUNT    TO MR-INVOICEAMOUNT
046200                        PERFORM 9000-WRITE-MATCH-RECORD
046300                            THRU 9099-WRITE-MATCH-RECORD-EXIT
046400                        IF WS-RUNNING-SUM = WS-TARGET-AMT
046500                            MOVE 'Y' TO TARGET-REACHED-IND
046600                        END-IF
046700                    ELSE
046800                        MOVE WS-REMAIN-AMT TO WS-ALLOC-AMT
046900                        ADD WS-REMAIN-AMT TO WS-RUNNING-SUM
047000                        MOVE CD-INVOICEID TO MR-INVOICEID
047100                        MOVE CD-ITEMID    TO MR-INVOICEITEMID
047200                        MOVE CD-QUANTITY  TO MR-NUM
047300                        MOVE CD-AMOUNT    TO MR-INVOICEAMOUNT
047400                        PERFORM 9000-WRITE-MATCH-RECORD
047500                            THRU 9099-WRITE-MATCH-RECORD-EXIT
047600                        MOVE 'Y' TO TARGET-REACHED-IND
047700                    END-IF
047800            END-READ.
047900       4029-ACCUM-SCAN-EXIT.
048000            EXIT.
048100       EJECT
048200************************************************************
048300*         BUILD THE SORTED CANDIDATE POOL FOR ONE            *
048400*         BUYER/SELLER/PRODUCT COMBINATION (DESCENDING BY    *
048500*         AMOUNT, PER THE GREEDY RULE).                       *
048600************************************************************
048700
048800       5000-BUILD-CANDIDATES.
048900            IF QRY-DESCENDING
049000                SORT SORT-CANDWORK
049100                    DESCENDING KEY SC-AMOUNT
049200                    INPUT PROCEDURE 5010-FILTER-INVITEM
049300                        THRU 5019-FILTER-INVITEM-EXIT
049400                    GIVING CANDSORT
049500            ELSE
049600                SORT SORT-CANDWORK
049700                    ASCENDING KEY SC-AMOUNT
049800                    INPUT PROCEDURE 5010-FILTER-INVITEM
049900                        THRU 5019-FILTER-INVITEM-EXIT
050000                    GIVING CANDSORT
050100            END-IF.
050200       5099-BUILD-CANDIDATES-EXIT.
050300            EXIT.
050400       EJECT
050500       5010-FILTER-INVITEM.
050600            OPEN INPUT INVITEM.
050700            MOVE 'N' TO INVITEM-EOF-IND.
050800            PERFORM 5011-FILTER-ONE-ITEM
050900                THRU 5019-FILTER-INVITEM-EXIT-INNER
051000                UNTIL INVITEM-EOF.
051100            CLOSE INVITEM.
051200       5019-FILTER-INVITEM-EXIT.
051300            EXIT.
051400       EJECT
051500       5011-FILTER-ONE-ITEM.
051600            READ INVITEM
051700                AT END
051800                    MOVE 'Y' TO INVITEM-EOF-IND
051900                NOT AT END
052000                    IF II-SPBM = WS-QRY-PRODUCTCODE
052100                        MOVE II-ID TO IH-ID
052200                        PERFORM 7100-READ-INVOICE-HEADER
052300                            THRU 7199-READ-INVOICE-HEADER-EXIT
052400                        IF BILL-FOUND-OK
052500                            AND IH-BUYERTAXNO = WS-QRY-BUYERTAXNO
052600                            AND IH-SALERTAXNO = WS-QRY-SALERTAXNO
052700                            AND IH-TOTALAMOUNT GREATER THAN ZERO
052800                            MOVE II-ID       TO SC-INVOICEID
052900                            MOVE II-ENTRYID  TO SC-ITEMID
053000                            MOVE II-SPBM     TO SC-PRODUCTCODE
053100                            MOVE II-NUM      TO SC-QUANTITY
053200                            MOVE II-AMOUNT   TO SC-AMOUNT
053300                            MOVE II-UNITPRICE TO SC-UNITPRICE
053400                            RELEASE SC-CANDIDATE-RECORD
053500                        END-IF
053600                    END-IF
053700       5019-FILTER-INVITEM-EXIT-INNER.
053800            EXIT.
053900       EJECT
054000************************************************************
054100*         BILL HEADER / INVOICE HEADER VSAM-STYLE READS       *
054200************************************************************
054300
054400       7000-READ-BILL-HEADER.
054500            MOVE '8' TO TX-IO-CODE.
054600            CALL 'TXVSAMIO' USING BILLHDR-NAME
054700                                  TX-IO-CODE
054800                                  RF-BILL-HEADER-WORK
054900                                  BH-ID.
055000            IF TX-IO-COMPLETE
055100                MOVE 'Y' TO BILL-FOUND-IND
055200            ELSE
055300                MOVE 'N' TO BILL-FOUND-IND
055400                IF TX-IO-FAILED
055500                    DISPLAY 'RFMBATCH - VSAM ERROR READING BILLHDR'
055600                    GO TO EOJ9900-ABEND
055700                END-IF
055800            END-IF.
055900       7099-READ-BILL-HEADER-EXIT.
056000            EXIT.
056100       EJECT
056200       7100-READ-INVOICE-HEADER.
056300            MOVE '8' TO TX-IO-CODE.
056400            CALL 'TXVSAMIO' USING INVHDR-NAME
056500                                  TX-IO-CODE
056600                                  RF-INVOICE-HEADER-WORK
056700                                  IH-ID.
056800            IF TX-IO-COMPLETE
056900                MOVE 'Y' TO BILL-FOUND-IND
057000            ELSE
057100                MOVE 'N' TO BILL-FOUND-IND
057200                IF TX-IO-FAILED
057300                    DISPLAY 'RFMBATCH - VSAM ERROR READING INVHDR'
057400                    GO TO EOJ9900-ABEND
057500                END-IF
057600            END-IF.
057700       7199-READ-INVOICE-HEADER-EXIT.
057800            EXIT.
057900       EJECT
058000************************************************************
058100*         WRITE ONE FINISHED MATCH RECORD                    *
058200*         RF-0314 -- MR-BILLUNITPRICE/MR-BILLQTY/             *
058300*         MR-INVOICEUNITPRICE/MR-INVOICEQTY ARE LEFT AT       *
058400*         BINARY ZERO ON THIS PATH.  DO NOT "FIX" THIS.       *
058500************************************************************
058600
058700       9000-WRITE-MATCH-RECORD.
058800            PERFORM 9100-NEXT-MATCH-ID
058900                THRU 9199-NEXT-MATCH-ID-EXIT.
059000            MOVE WS-NEXT-MATCH-ID   TO MR-ID.
059100            MOVE BH-ID              TO MR-BILLID.
059200            MOVE BH-BUYERTAXNO      TO MR-BUYERTAXNO.
059300            MOVE BH-SALERTAXNO      TO MR-SALERTAXNO.
059400            MOVE BI-SPBM            TO MR-SPBM.
059500            MOVE BI-AMOUNT          TO MR-BILLAMOUNT.
059600            MOVE WS-ALLOC-AMT       TO MR-MATCHAMOUNT.
059700            MOVE WS-CD-FULL-YYYYMMDD TO MR-MATCHTIME-YYYYMMDD.
059800            MOVE WS-CT-HHMMSS       TO MR-MATCHTIME-HHMMSS.
059900            WRITE MR-RECORD.
060000            IF FS-MATCHOUT NOT = '00'
060100                DISPLAY 'RFMBATCH - WRITE ERROR ON MATCHOUT, STATUS='
060200                    FS-MATCHOUT
060300                GO TO EOJ9900-ABEND
060400            END-IF.
060500            ADD 1 TO WS-MATCH-WRITTEN-CNT.
060600       9099-WRITE-MATCH-RECORD-EXIT.
060700            EXIT.
060800       EJECT
060900       9100-NEXT-MATCH-ID.
061000            ADD 1 TO WS-NEXT-MATCH-ID.
061100       9199-NEXT-MATCH-ID-EXIT.
061200            EXIT.
061300       EJECT
061400************************************************************
061500*                        CLOSE FILES / EOJ                   *
061600************************************************************
061700
061800       EOJ9000-CLOSE-FILES.
061900            CLOSE BILLIDS.
062000            CLOSE MATCHOUT.
062100            DISPLAY 'RFMBATCH - BILLS READ    ' WS-BILLS-READ-CNT.
062200            DISPLAY 'RFMBATCH - BILLS SKIPPED ' WS-BILLS-SKIPPED-CNT.
062300            DISPLAY 'RFMBATCH - ITEMS READ    ' WS-ITEMS-READ-CNT.
062400            DISPLAY 'RFMBATCH - CANDS READ    ' WS-CAND-READ-CNT.
062500            DISPLAY 'RFMBATCH - MATCHES WRITE ' WS-MATCH-WRITTEN-CNT.
062600            GO TO EOJ9999-EXIT.
062700       EOJ9900-ABEND.
062800            DISPLAY 'RFMBATCH - PROGRAM ABENDING DUE TO ERROR'.
062900            CALL 'TXABEND'.
063000       EOJ9999-EXIT.
063100            EXIT.
