000100************************************************************
000200*    TXRECMTR  -  FINISHED MATCH RECORD                      *
000300*    (MATCHRESULT1201) -- APPEND-ONLY.  ONE ROW WRITTEN BY   *
000400*    4000-GREEDY-ALLOCATE OR 4100-SEQUENTIAL-FILL EVERY TIME *
000500*    A CANDIDATE INVOICE LINE IS CONSUMED, IN WHOLE OR PART, *
000600*    AGAINST A RED-FLUSH BILL LINE.  MR-ID IS ASSIGNED BY    *
000700*    9100-NEXT-MATCH-ID FROM THE JOB-LOCAL COUNTER, NOT BY   *
000800*    ANY DATABASE GENERATOR -- SEE THAT PARAGRAPH.           *
000900*                                                            *
001000*    03-26  RJT  MR-BILLUNITPRICE/MR-BILLQTY/MR-INVOICE-     *
001100*             UNITPRICE/MR-INVOICEQTY LEFT ZERO OUT OF       *
001200*             RFMBATCH -- MATCHES ORIGINAL SYSTEM, THAT      *
001300*             PATH NEVER SETS THEM (RF-1204).  RFMTMPST      *
001320*             DOES SET ALL FOUR (RF-0328) -- ITS TEMP-       *
001340*             STRATEGY PATH CARRIES BILL AND CANDIDATE       *
001360*             UNIT PRICE THROUGH TO THE WRITE.               *
001400************************************************************
001500    05  MR-MATCH-RESULT-AREA.
001600        10  MR-ID                   PIC S9(18) COMP-3.
001700        10  MR-BILLID               PIC S9(18) COMP-3.
001800        10  MR-BUYERTAXNO           PIC X(20).
001900        10  MR-SALERTAXNO           PIC X(20).
002000        10  MR-SPBM                 PIC X(20).
002100        10  MR-INVOICEID            PIC S9(18) COMP-3.
002200        10  MR-INVOICEITEMID        PIC S9(18) COMP-3.
002300        10  MR-NUM                  PIC S9(11)V9(4) COMP-3.
002400        10  MR-BILLAMOUNT           PIC S9(13)V9(2) COMP-3.
002500        10  MR-INVOICEAMOUNT        PIC S9(13)V9(2) COMP-3.
002600        10  MR-MATCHAMOUNT          PIC S9(13)V9(2) COMP-3.
002700        10  MR-BILLUNITPRICE        PIC S9(13)V9(8) COMP-3.
002800        10  MR-BILLQTY              PIC S9(11)V9(4) COMP-3.
002900        10  MR-INVOICEUNITPRICE     PIC S9(13)V9(8) COMP-3.
003000        10  MR-INVOICEQTY           PIC S9(11)V9(4) COMP-3.
003100        10  MR-MATCHTIME.
003200            15  MR-MATCHTIME-YYYYMMDD PIC 9(08).
003300            15  MR-MATCHTIME-HHMMSS   PIC 9(06).
003400        10  FILLER                  PIC X(024).
