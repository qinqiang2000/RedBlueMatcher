000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. RFMTMPST.
000300       AUTHOR. D K WEISS.
000400       INSTALLATION. TAX ACCOUNTING SYSTEMS - RED FLUSH GROUP.
000500       DATE-WRITTEN. 08/1993.
000600       DATE-COMPILED.
000700       SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800************************************************************
000900*                                                            *
001000*A    ABSTRACT..                                             *
001100*  RFMTMPST IS THE "TEMP STRATEGY" VARIANT OF THE RED-FLUSH   *
001200*  BATCH MATCH.  UNLIKE RFMBATCH IT DOES NOT RUN THE EXACT-   *
001300*  MATCH/ACCUMULATION GREEDY RULE.  INSTEAD, FOR EACH BILL:   *
001400*    1) EVERY LINE'S PRODUCT CODE IS SCORED FOR SCARCITY      *
001500*       (FEWEST ELIGIBLE CANDIDATE LINES, SMALLEST ELIGIBLE   *
001600*       TOTAL AMOUNT) INTO THE TMPSUM SCRATCH FILE;           *
001700*    2) LINES ARE REWORKED SCARCEST-PRODUCT-FIRST;            *
001800*    3) EACH LINE IS FILLED SEQUENTIALLY, PREFERRING INVOICES *
001900*       ALREADY DRAWN ON EARLIER IN THE SAME BILL BEFORE       *
002000*       OPENING A NEW ONE, TO CUT DOWN ON INVOICE FRAGMENTS.  *
002100*  THIS KEEPS THE ORIGINATING SYSTEM FROM SPLITTING ONE BILL   *
002200*  LINE ACROSS DOZENS OF TINY INVOICE REMAINDERS.              *
002300*                                                            *
002400*J    JCL..                                                  *
002500*                                                             *
002600* //RFMTMPST EXEC PGM=RFMTMPST                                *
002700* //SYSPDUMP DD SYSOUT=U,HOLD=YES                             *
002800* //SYSOUT   DD SYSOUT=*                                      *
002900* //BILLIDS  DD DISP=SHR,DSN=P77.RF.BASE.BILLIDS              *
003000* //BILLITEM DD DISP=SHR,DSN=P77.RF.BASE.BILLITEM             *
003100* //INVITEM  DD DISP=SHR,DSN=P77.RF.BASE.INVITEM              *
003200* //TMPSUM   DD UNIT=SYSDA,SPACE=(CYL,(2,2)),                 *
003300* //            DISP=(,DELETE,DELETE)                         *
003400* //TMPSORT  DD UNIT=SYSDA,SPACE=(CYL,(2,2)),                 *
003500* //            DISP=(,DELETE,DELETE)                         *
003600* //MATCHOUT DD DISP=(MOD,KEEP,KEEP),                         *
003700* //            DSN=P77.RF.BASE.MATCHOUT                      *
003800* //CANDSORT DD UNIT=SYSDA,SPACE=(CYL,(5,5)),                 *
003900* //            DISP=(,DELETE,DELETE)                         *
004000* //SORTWK01 DD UNIT=SYSDA,SPACE=(CYL,(5,5))                  *
004100* //SORTWK02 DD UNIT=SYSDA,SPACE=(CYL,(5,5))                  *
004200* //*                                                          *
004300*                                                             *
004400*P    ENTRY PARAMETERS..                                      *
004500*     NONE.                                                   *
004600*                                                             *
004700*E    ERRORS DETECTED BY THIS ELEMENT..                       *
004800*     I/O ERROR ON BILLHDR OR INVHDR VSAM ACCESS               *
004900*     BI-TABLE / PREF-INVOICE-TABLE / PROD-MATCHED-TABLE      *
005000*     OVERFLOW (SEE 1099 LIMITS) -- ABENDS THE RUN.            *
005100*                                                             *
005200*C    ELEMENTS INVOKED BY THIS ELEMENT..                      *
005300*                                                             *
005400*     TXVSAMIO ---- KEYED VSAM-STYLE I/O INTERFACE            *
005500*     TXABEND  ---- FORCE A PROGRAM INTERRUPT                 *
005600*                                                             *
005700*U    USER CONSTANTS AND TABLES REFERENCED..                  *
005800*     BI-TABLE            MAX 200 LINE ITEMS PER BILL          *
005900*     PREF-INVOICE-TABLE  MAX 500 PREFERRED INVOICES PER BILL *
006000*     PROD-MATCHED-TABLE  MAX 100 DISTINCT PRODUCTS PER BILL  *
006100*                                                             *
006200************************************************************
006300*    CHANGE LOG                                               *
006400*    ----------                                               *
006500*  08/16/93  DKW  RF-0205  ORIGINAL CODING.                   *
006600*  09/30/93  DKW  RF-0209  ADD SCARCITY PRE-PASS AND TMPSUM   *
006700*                          SORT INTO TMPSORT.                  *
006800*  01/11/94  RJT  RF-0218  PREFERRED-INVOICE SCAN ADDED SO A  *
006900*                          BILL DOES NOT KEEP DRAWING NEW      *
007000*                          INVOICES WHEN AN ALREADY-USED ONE   *
007100*                          STILL HAS SUPPLY LEFT (OPS TICKET  *
007200*                          FROM THE PILOT SHOP).                *
007300*  06/02/94  DKW  RF-0224  MATCHED-BY-SKIP COUNTER ADDED FOR  *
007400*                          THE MONTH-END RECONCILIATION       *
007500*                          REPORT (SEE EOJ9000).                *
007600*  11/19/95  MPL  RF-0261  RAISE BI-TABLE LIMIT FROM 100 TO   *
007700*                          200 -- BILL 004471 TRUNCATED.       *
007800*  02/11/96  DKW  RF-0271  Y2K: MATCHTIME CENTURY DIGITS      *
007900*                          FORCED TO '20' -- SEE 1000-INIT.   *
008000*  07/30/97  RJT  RF-0281  CORRECT TIE-BREAK ON THE SEQUENTIAL*
008100*                          FILL -- USE=REMAINING WHEN          *
008200*                          AMOUNT=REMAINING, NOT AMOUNT.       *
008300*  05/18/99  RJT  RF-0299  Y2K FINAL CERT - NO FURTHER TWO-   *
008400*                          DIGIT YEAR FIELDS REMAIN.           *
008500*  03/02/01  DKW  RF-0315  RAISE PREF-INVOICE-TABLE LIMIT     *
008600*                          FROM 200 TO 500 FOR THE LARGER      *
008700*                          WHOLESALE-BUYER BILLS.               *
008750*  09/17/02  RJT  RF-0327  AUDIT FOUND 9000-WRITE-MATCH-RECORD *
008760*                          COLLAPSING MR-BILLAMOUNT AND         *
008770*                          MR-MATCHAMOUNT TO THE SAME VALUE --  *
008780*                          THE ALLOCATION WAS OVERWRITING THE   *
008790*                          ORIGINAL LINE AMOUNT.  WS-USE-AMT NO *
008800*                          LONGER STOMPS WS-TARGET-AMT; EACH    *
008810*                          FIELD NOW MOVES SEPARATELY.          *
008820*  09/17/02  RJT  RF-0328  MR-BILLUNITPRICE/MR-BILLQTY/         *
008830*                          MR-INVOICEUNITPRICE/MR-INVOICEQTY    *
008840*                          WERE NEVER SET ON THIS PATH -- BILL  *
008850*                          UNIT PRICE ADDED TO BI-TABLE AND     *
008860*                          CANDIDATE UNIT PRICE CARRIED IN      *
008870*                          WS-CAND-UNITPRICE SO 9000 CAN FILL   *
008880*                          ALL FOUR ON EVERY WRITE.              *
008881*  10/04/02  RJT  RF-0329  MR-BILLAMOUNT WAS PICKING UP THE     *
008882*                          ABS-VALUED WS-TARGET-AMT OUT OF       *
008883*                          2310-WALK-ONE-ITEM INSTEAD OF THE     *
008884*                          ORIGINAL SIGNED LINE AMOUNT -- EVERY  *
008885*                          RED-FLUSH BILL LINE CAME OUT POSITIVE *
008886*                          ON THIS PATH.  ADDED WS-BILL-SIGNED-  *
008887*                          AMT TO HOLD BT-AMOUNT UNTOUCHED       *
008888*                          BEFORE THE SIGN FLIP; 9000 NOW WRITES *
008889*                          THAT VALUE INSTEAD.                   *
008890************************************************************
008900       ENVIRONMENT DIVISION.
009000       CONFIGURATION SECTION.
009100       SPECIAL-NAMES.
009200            C01 IS TOP-OF-FORM
009300            CLASS TAXNO-CLASS IS '0' THRU '9'
009400            UPSI-0 ON STATUS IS RF-TEST-RUN-SWITCH
009500                     OFF STATUS IS RF-PRODUCTION-SWITCH.
009600       INPUT-OUTPUT SECTION.
009700       FILE-CONTROL.
009800            SELECT BILLIDS      ASSIGN TO BILLIDS
009900                FILE STATUS IS FS-BILLIDS.
010000            SELECT BILLITEM     ASSIGN TO BILLITEM
010100                FILE STATUS IS FS-BILLITEM.
010200            SELECT INVITEM      ASSIGN TO INVITEM
010300                FILE STATUS IS FS-INVITEM.
010400            SELECT TMPSUM       ASSIGN TO TMPSUM
010500                FILE STATUS IS FS-TMPSUM.
010600            SELECT TMPSORT      ASSIGN TO TMPSORT
010700                FILE STATUS IS FS-TMPSORT.
010800            SELECT SORT-TMPWORK ASSIGN TO SORTWK02.
010900            SELECT MATCHOUT     ASSIGN TO MATCHOUT
011000                FILE STATUS IS FS-MATCHOUT.
011100            SELECT SORT-CANDWORK ASSIGN TO SORTWK01.
011200            SELECT CANDSORT     ASSIGN TO CANDSORT
011300                FILE STATUS IS FS-CANDSORT.
011400       EJECT
011500       DATA DIVISION.
011600       FILE SECTION.
011700       FD  BILLIDS
011800            RECORDING MODE IS F
011900            BLOCK CONTAINS 0 RECORDS.
012000       01  BL-BILLID-RECORD.
012100            05  BL-BILLID               PIC S9(18) COMP-3.
012200            05  FILLER                  PIC X(10).
012300       EJECT
012400       FD  BILLITEM
012500            RECORDING MODE IS F
012600            BLOCK CONTAINS 0 RECORDS.
012700       01  BI-RECORD.
012800            COPY TXRECBLI.
012900       EJECT
013000       FD  INVITEM
013100            RECORDING MODE IS F
013200            BLOCK CONTAINS 0 RECORDS.
013300       01  II-RECORD.
013400            COPY TXRECINI.
013500       EJECT
013600       FD  TMPSUM
013700            RECORDING MODE IS F
013800            BLOCK CONTAINS 0 RECORDS.
013900       01  TS-RECORD.
014000            COPY TXRECSUM.
014100       EJECT
014200       FD  TMPSORT
014300            RECORDING MODE IS F
014400            BLOCK CONTAINS 0 RECORDS.
014500       01  TR-RECORD.
014600            COPY TXRECSUM
014700                REPLACING TS-SUMMARY-AREA BY TR-SUMMARY-AREA
014800                          TS-JOBID       BY TR-JOBID
014900                          TS-SPBM        BY TR-SPBM
015000                          TS-ITEMCOUNT   BY TR-ITEMCOUNT
015100                          TS-TOTALAMOUNT BY TR-TOTALAMOUNT.
015200       EJECT
015300       SD  SORT-TMPWORK.
015400       01  TW-SORT-RECORD.
015500            COPY TXRECSUM
015600                REPLACING TS-SUMMARY-AREA BY TW-SUMMARY-AREA
015700                          TS-JOBID       BY TW-JOBID
015800                          TS-SPBM        BY TW-SPBM
015900                          TS-ITEMCOUNT   BY TW-ITEMCOUNT
016000                          TS-TOTALAMOUNT BY TW-TOTALAMOUNT.
016100       EJECT
016200       FD  MATCHOUT
016300            RECORDING MODE IS F
016400            BLOCK CONTAINS 0 RECORDS.
016500       01  MR-RECORD.
016600            COPY TXRECMTR.
016700       EJECT
016800       SD  SORT-CANDWORK.
016900       01  SC-CANDIDATE-RECORD.
017000            COPY TXRECCND
017100                REPLACING CD-CANDIDATE-AREA BY SC-CANDIDATE-AREA
017200                          CD-INVOICEID      BY SC-INVOICEID
017300                          CD-ITEMID         BY SC-ITEMID
017400                          CD-PRODUCTCODE    BY SC-PRODUCTCODE
017500                          CD-QUANTITY       BY SC-QUANTITY
017600                          CD-AMOUNT         BY SC-AMOUNT
017700                          CD-UNITPRICE      BY SC-UNITPRICE.
017800       EJECT
017900       FD  CANDSORT
018000            RECORDING MODE IS F
018100            BLOCK CONTAINS 0 RECORDS.
018200       01  CD-RECORD.
018300            COPY TXRECCND.
018400       EJECT
018500       WORKING-STORAGE SECTION.
018600       01  FILLER PIC X(32) VALUE 'RFMTMPST WORKING STORAGE BEGINS'.
018700************************************************************
018800*    FILE STATUS AND SWITCHES                                *
018900************************************************************
019000       01  RF-FILE-STATUS-AREA.
019100            05  FS-BILLIDS              PIC XX VALUE SPACES.
019200            05  FS-BILLITEM             PIC XX VALUE SPACES.
019300            05  FS-INVITEM              PIC XX VALUE SPACES.
019400            05  FS-TMPSUM               PIC XX VALUE SPACES.
019500            05  FS-TMPSORT              PIC XX VALUE SPACES.
019600            05  FS-MATCHOUT             PIC XX VALUE SPACES.
019700            05  FS-CANDSORT             PIC XX VALUE SPACES.
019800            05  FILLER                  PIC X(04) VALUE SPACES.
019900
020000       01  RF-SWITCH-AREA.
020100            05  BILLIDS-EOF-IND         PIC X(01) VALUE 'N'.
020200                88  BILLIDS-EOF                VALUE 'Y'.
020300            05  BILLITEM-EOF-IND        PIC X(01) VALUE 'N'.
020400                88  BILLITEM-EOF               VALUE 'Y'.
020500            05  INVITEM-EOF-IND         PIC X(01) VALUE 'N'.
020600                88  INVITEM-EOF                VALUE 'Y'.
020700            05  TMPSORT-EOF-IND         PIC X(01) VALUE 'N'.
020800                88  TMPSORT-EOF                VALUE 'Y'.
020900            05  CANDSORT-EOF-IND        PIC X(01) VALUE 'N'.
021000                88  CANDSORT-EOF               VALUE 'Y'.
021100            05  BILL-FOUND-IND          PIC X(01) VALUE 'N'.
021200                88  BILL-FOUND-OK               VALUE 'Y'.
021300            05  DUP-SPBM-IND            PIC X(01) VALUE 'N'.
021400                88  DUP-SPBM-FOUND              VALUE 'Y'.
021500            05  PREFERRED-IND           PIC X(01) VALUE 'N'.
021600                88  PREFERRED-FOUND             VALUE 'Y'.
021700            05  SEEN-ITEMID-IND         PIC X(01) VALUE 'N'.
021800                88  SEEN-ITEMID-FOUND           VALUE 'Y'.
021850            05  PROD-FOUND-IND          PIC X(01) VALUE 'N'.
021860                88  PROD-FOUND                  VALUE 'Y'.
021900            05  WS-QRY-DIRECTION        PIC X(01).
022000                88  QRY-DESCENDING              VALUE 'D'.
022100                88  QRY-ASCENDING               VALUE 'A'.
022200            05  TX-IO-CODE              PIC X(01).
022300                88  TX-IO-COMPLETE              VALUE '0'.
022400                88  TX-IO-NOTFOUND              VALUE '6'.
022500                88  TX-IO-FAILED                VALUE '1' THRU '5'
022600                                                       '7' THRU '9'.
022700            05  FILLER                  PIC X(08) VALUE SPACES.
022800       EJECT
022900************************************************************
023000*    VSAM-STYLE SYMBOLIC FILE NAMES (PASSED TO TXVSAMIO)     *
023100************************************************************
023200       01  RF-VSAM-NAMES.
023300            05  BILLHDR-NAME            PIC X(08) VALUE 'BILLHDR'.
023400            05  INVHDR-NAME             PIC X(08) VALUE 'INVHDR'.
023500            05  FILLER                  PIC X(08) VALUE SPACES.
023600       EJECT
023700************************************************************
023800*    WORK AREAS - BILL HEADER / INVOICE HEADER               *
023900************************************************************
024000       01  RF-BILL-HEADER-WORK.
024100            COPY TXRECBLH.
024200
024300       01  RF-INVOICE-HEADER-WORK.
024400            COPY TXRECINH.
024500       EJECT
024600************************************************************
024700*    QUERY PARAMETERS PASSED TO 5000-BUILD-CANDIDATES        *
024800************************************************************
024900       01  RF-QUERY-PARM-AREA.
025000            05  WS-QRY-BUYERTAXNO       PIC X(20).
025100            05  WS-QRY-SALERTAXNO       PIC X(20).
025200            05  WS-CUR-PRODUCTCODE      PIC X(20).
025300            05  FILLER                  PIC X(10) VALUE SPACES.
025400       EJECT
025500************************************************************
025600*    BI-TABLE - THE LINE ITEMS OF THE BILL CURRENTLY BEING   *
025700*    WORKED, LOADED FROM BILLITEM IN NATURAL FILE ORDER      *
025800*    (RF-0261 - RAISED FROM 100 TO 200 ROWS).                 *
025900************************************************************
026000       01  BI-TABLE-AREA.
026100            05  WS-BI-COUNT             PIC S9(04) COMP VALUE ZERO.
026150            05  FILLER                  PIC X(04) VALUE SPACES.
026200            05  BI-TABLE OCCURS 200 TIMES
026300                        INDEXED BY BI-TABLE-NDX.
026400                10  BT-SPBM             PIC X(20).
026500                10  BT-NUM              PIC S9(11)V9(4) COMP-3.
026600                10  BT-AMOUNT           PIC S9(13)V9(2) COMP-3.
026620                10  BT-UNITPRICE        PIC S9(13)V9(8) COMP-3.
026650                10  FILLER              PIC X(06).
026700       EJECT
026800************************************************************
026900*    BI-SEQ-TABLE - THE SAME LINE ITEMS, RESEQUENCED         *
027000*    SCARCEST-PRODUCT-FIRST BY 2210-EMIT-BY-PRODUCT.  EACH   *
027100*    ENTRY IS A SUBSCRIPT BACK INTO BI-TABLE.                 *
027200************************************************************
027300       01  BI-SEQ-TABLE-AREA.
027400            05  WS-SEQ-COUNT            PIC S9(04) COMP VALUE ZERO.
027450            05  FILLER                  PIC X(04) VALUE SPACES.
027500            05  BI-SEQ-TABLE OCCURS 200 TIMES PIC S9(04) COMP.
027550            05  FILLER                  PIC X(04) VALUE SPACES.
027600       EJECT
027700************************************************************
027800*    PREF-INVOICE-TABLE - ORDERED, DE-DUPLICATED SET OF      *
027900*    INVOICES ALREADY DRAWN ON EARLIER IN THIS BILL           *
028000*    (RF-0315 - RAISED FROM 200 TO 500 ROWS).                 *
028100************************************************************
028200       01  PREF-INVOICE-TABLE-AREA.
028300            05  WS-PREF-COUNT           PIC S9(04) COMP VALUE ZERO.
028350            05  FILLER                  PIC X(04) VALUE SPACES.
028400            05  PREF-INVOICE-TABLE OCCURS 500 TIMES
028500                        PIC S9(18) COMP-3.
028550            05  FILLER                  PIC X(04) VALUE SPACES.
028600       EJECT
028700************************************************************
028800*    PROD-MATCHED-TABLE - RUNNING AMOUNT ALREADY ALLOCATED   *
028900*    TO EACH PRODUCT CODE SO FAR IN THIS BILL.                *
029000************************************************************
029100       01  PROD-MATCHED-TABLE-AREA.
029200            05  WS-PROD-COUNT           PIC S9(04) COMP VALUE ZERO.
029250            05  FILLER                  PIC X(04) VALUE SPACES.
029300            05  PROD-MATCHED-TABLE OCCURS 100 TIMES.
029500                10  PM-SPBM             PIC X(20).
029600                10  PM-AMOUNT           PIC S9(13)V9(2) COMP-3.
029650                10  FILLER              PIC X(06).
029700       EJECT
029800************************************************************
029900*    WS-SEEN-ITEMID-TABLE - ITEM IDS ALREADY CONSUMED FROM   *
030000*    THE PREFERRED-INVOICE PASS FOR THE CURRENT LINE ITEM,   *
030100*    SO THE GENERAL QUERY DOES NOT OFFER THEM A SECOND TIME. *
030200*    CLEARED AT THE START OF EVERY LINE ITEM.                 *
030300************************************************************
030400       01  SEEN-ITEMID-TABLE-AREA.
030500            05  WS-SEEN-COUNT           PIC S9(04) COMP VALUE ZERO.
030550            05  FILLER                  PIC X(04) VALUE SPACES.
030600            05  WS-SEEN-ITEMID-TABLE OCCURS 500 TIMES
030700                        PIC S9(18) COMP-3.
030750            05  FILLER                  PIC X(04) VALUE SPACES.
030800       EJECT
030900************************************************************
031000*    ALLOCATION WORK AREA                                    *
031100************************************************************
031200       01  RF-ALLOCATION-WORK.
031300            05  WS-TARGET-AMT           PIC S9(13)V9(2) COMP-3.
031320            05  WS-BILL-SIGNED-AMT      PIC S9(13)V9(2) COMP-3.
031400            05  WS-REMAIN-AMT           PIC S9(13)V9(2) COMP-3.
031500            05  WS-FILL-REMAIN          PIC S9(13)V9(2) COMP-3.
031600            05  WS-USE-AMT              PIC S9(13)V9(2) COMP-3.
031700            05  WS-BI-IDX               PIC S9(04) COMP.
031750            05  WS-SEQ-IDX              PIC S9(04) COMP.
031800            05  WS-PROD-IDX             PIC S9(04) COMP.
031850            05  WS-SCAN-SUB             PIC S9(04) COMP.
031900            05  WS-CAND-INVOICEID       PIC S9(18) COMP-3.
032000            05  WS-CAND-ITEMID          PIC S9(18) COMP-3.
032100            05  WS-CAND-QUANTITY        PIC S9(11)V9(4) COMP-3.
032200            05  WS-CAND-AMOUNT          PIC S9(13)V9(2) COMP-3.
032250            05  WS-CAND-UNITPRICE       PIC S9(13)V9(8) COMP-3.
032300            05  FILLER                  PIC X(12) VALUE SPACES.
032400       EJECT
032500************************************************************
032600*    CANDIDATE STATISTIC WORK AREA (SCARCITY PRE-PASS)       *
032700************************************************************
032800       01  RF-CANDIDATE-STAT-WORK.
032900            COPY TXRECSTA.
033000       EJECT
033100************************************************************
033200*    JOB-LOCAL MATCH-ID SEQUENCE AND ACTIVITY COUNTERS       *
033300************************************************************
033400       01  RF-COUNTERS-AREA.
033500            05  WS-NEXT-MATCH-ID        PIC S9(09) COMP-3 VALUE ZERO.
033600            05  WS-BILLS-READ-CNT       PIC S9(09) COMP   VALUE ZERO.
033700            05  WS-BILLS-SKIPPED-CNT    PIC S9(09) COMP   VALUE ZERO.
033800            05  WS-LINES-SKIPPED-CNT    PIC S9(09) COMP   VALUE ZERO.
033900            05  WS-MATCH-WRITTEN-CNT    PIC S9(09) COMP   VALUE ZERO.
033950            05  FILLER                  PIC X(08) VALUE SPACES.
034000       EJECT
034100************************************************************
034200*    REQUEST BILL-ID VIEWED AS RAW BYTES (REDEFINES)          *
034300************************************************************
034400       01  RF-REQUEST-ID-WORK.
034500            05  WS-REQUEST-BILLID       PIC S9(18) COMP-3.
034600
034700       01  RF-REQUEST-ID-BYTES REDEFINES RF-REQUEST-ID-WORK.
034800            05  WS-REQUEST-BILLID-BYTE  PIC X OCCURS 10 TIMES.
034900       EJECT
035000************************************************************
035100*    CURRENT DATE/TIME FOR MR-MATCHTIME                      *
035200************************************************************
035300       01  RF-CURRENT-DATE-AREA.
035400            05  WS-CD-YY                PIC 9(02).
035500            05  WS-CD-MM                PIC 9(02).
035600            05  WS-CD-DD                PIC 9(02).
035650            05  FILLER                  PIC X(02) VALUE SPACES.
035700
035800       01  RF-CURRENT-DATE-NUM REDEFINES RF-CURRENT-DATE-AREA.
035900            05  WS-CD-NUM               PIC 9(06).
036000
036100*    Y2K FIX RF-0271 -- CENTURY FORCED TO 20.
036200       77  WS-CD-FULL-YYYYMMDD         PIC 9(08) VALUE ZERO.
036300
036400       01  RF-CURRENT-TIME-AREA.
036500            05  WS-CT-HHMMSS.
036600                10  WS-CT-HH            PIC 9(02).
036700                10  WS-CT-MM            PIC 9(02).
036800                10  WS-CT-SS            PIC 9(02).
036900            05  WS-CT-HH100             PIC 9(02).
037000            05  FILLER                  PIC X(04) VALUE SPACES.
037100
037200       01  RF-CURRENT-TIME-NUM REDEFINES RF-CURRENT-TIME-AREA.
037300            05  WS-CT-NUM               PIC 9(06).
037400            05  FILLER                  PIC X(06).
037500       EJECT
037600       LINKAGE SECTION.
037700       EJECT
037800       PROCEDURE DIVISION.
037900************************************************************
038000*                        MAINLINE LOGIC                      *
038100************************************************************
038200
038300       0000-CONTROL-PROCESS.
038400            PERFORM 1000-INITIALIZATION
038500                THRU 1099-INITIALIZATION-EXIT.
038600            PERFORM 1100-OPEN-FILES
038700                THRU 1199-OPEN-FILES-EXIT.
038800            PERFORM 1200-READ-BILLID
038900                THRU 1299-READ-BILLID-EXIT.
039000            PERFORM 2000-PROCESS-BILL
039100                THRU 2099-PROCESS-BILL-EXIT
039200                UNTIL BILLIDS-EOF.
039300            PERFORM EOJ9000-CLOSE-FILES
039400                THRU EOJ9999-EXIT.
039500            GOBACK.
039600       EJECT
039700************************************************************
039800*                       INITIALIZATION                       *
039900************************************************************
040000
040100       1000-INITIALIZATION.
040200            INITIALIZE RF-COUNTERS-AREA.
040300            INITIALIZE RF-SWITCH-AREA.
040400            ACCEPT WS-CD-NUM FROM DATE.
040500            COMPUTE WS-CD-FULL-YYYYMMDD = 20000000 + WS-CD-NUM.
040600            ACCEPT RF-CURRENT-TIME-AREA FROM TIME.
040700       1099-INITIALIZATION-EXIT.
040800            EXIT.
040900       EJECT
041000************************************************************
041100*                       OPEN ALL FILES                       *
041200************************************************************
041300
041400       1100-OPEN-FILES.
041500            OPEN INPUT BILLIDS.
041600            IF FS-BILLIDS NOT = '00'
041700                DISPLAY 'RFMTMPST - OPEN FAILED ON BILLIDS, STATUS='
041800                    FS-BILLIDS
041900                GO TO EOJ9900-ABEND
042000            END-IF.
042100            OPEN EXTEND MATCHOUT.
042200            IF FS-MATCHOUT NOT = '00'
042300                DISPLAY 'RFMTMPST - OPEN FAILED ON MATCHOUT, STATUS='
042400                    FS-MATCHOUT
042500                GO TO EOJ9900-ABEND
042600            END-IF.
042700       1199-OPEN-FILES-EXIT.
042800            EXIT.
042900       EJECT
043000       1200-READ-BILLID.
043100            READ BILLIDS
043200                AT END
043300                    MOVE 'Y' TO BILLIDS-EOF-IND
043400            END-READ.
043500       1299-READ-BILLID-EXIT.
043600            EXIT.
043700       EJECT
043800************************************************************
043900*         PROCESS ONE BILL FROM THE DRIVER LIST                *
044000************************************************************
044100
044200       2000-PROCESS-BILL.
044300            ADD 1 TO WS-BILLS-READ-CNT.
044400            MOVE BL-BILLID TO BH-ID.
044500            PERFORM 7000-READ-BILL-HEADER
044600                THRU 7099-READ-BILL-HEADER-EXIT.
044700            IF NOT BILL-FOUND-OK
044800                MOVE BL-BILLID TO WS-REQUEST-BILLID
044900                DISPLAY 'RFMTMPST - BILL HEADER NOT FOUND, SKIP ID='
045000                    WS-REQUEST-BILLID
045100                ADD 1 TO WS-BILLS-SKIPPED-CNT
045200                PERFORM 1200-READ-BILLID
045300                    THRU 1299-READ-BILLID-EXIT
045400                GO TO 2099-PROCESS-BILL-EXIT
045500            END-IF.
045600            PERFORM 2010-LOAD-BILL-ITEMS
045700                THRU 2019-LOAD-BILL-ITEMS-EXIT.
045800            IF WS-BI-COUNT = ZERO
045900                DISPLAY 'RFMTMPST - BILL HAS NO LINE ITEMS, SKIP ID='
046000                    BH-ID
046100                ADD 1 TO WS-BILLS-SKIPPED-CNT
046200                PERFORM 1200-READ-BILLID
046300                    THRU 1299-READ-BILLID-EXIT
046400                GO TO 2099-PROCESS-BILL-EXIT
046500            END-IF.
046600            PERFORM 2100-SCARCITY-PASS
046700                THRU 2199-SCARCITY-PASS-EXIT.
046800            PERFORM 2200-REORDER-PASS
046900                THRU 2299-REORDER-PASS-EXIT.
047000            PERFORM 2300-WALK-SEQUENCED-ITEMS
047100                THRU 2399-WALK-SEQUENCED-ITEMS-EXIT.
047200            DISPLAY 'RFMTMPST MATCH RESULT  BUYER=' BH-BUYERTAXNO
047300                ' SELLER=' BH-SALERTAXNO.
047400            PERFORM 1200-READ-BILLID
047500                THRU 1299-READ-BILLID-EXIT.
047600       2099-PROCESS-BILL-EXIT.
047700            EXIT.
047800       EJECT
047900************************************************************
048000*         LOAD THE BILL'S LINE ITEMS INTO BI-TABLE            *
048100************************************************************
048200
048300       2010-LOAD-BILL-ITEMS.
048400            MOVE ZERO TO WS-BI-COUNT.
048500            OPEN INPUT BILLITEM.
048600            MOVE 'N' TO BILLITEM-EOF-IND.
048700            PERFORM 2011-LOAD-ONE-ITEM
048800                THRU 2019-LOAD-BILL-ITEMS-EXIT-INNER
048900                UNTIL BILLITEM-EOF.
049000            CLOSE BILLITEM.
049100       2019-LOAD-BILL-ITEMS-EXIT.
049200            EXIT.
049300       EJECT
049400       2011-LOAD-ONE-ITEM.
049500            READ BILLITEM
049600                AT END
049700                    MOVE 'Y' TO BILLITEM-EOF-IND
049800                NOT AT END
049900                    IF BI-ID = BH-ID
050000                        IF WS-BI-COUNT < 200
050100                            ADD 1 TO WS-BI-COUNT
050200                            MOVE BI-SPBM   TO BT-SPBM(WS-BI-COUNT)
050300                            MOVE BI-NUM    TO BT-NUM(WS-BI-COUNT)
050400                            MOVE BI-AMOUNT TO BT-AMOUNT(WS-BI-COUNT)
050450                            MOVE BI-UNITPRICE
050460                                TO BT-UNITPRICE(WS-BI-COUNT)
050500                        ELSE
050600                            DISPLAY 'RFMTMPST - BI-TABLE OVERFLOW BILL='
050700                                BH-ID
050800                            GO TO EOJ9900-ABEND
050900                        END-IF
051000                    END-IF
051100       2019-LOAD-BILL-ITEMS-EXIT-INNER.
051200            EXIT.
051300       EJECT
051400************************************************************
051500*         SCARCITY PRE-PASS - ONE TMPSUM ROW PER DISTINCT    *
051600*         PRODUCT CODE ON THE BILL                            *
051700************************************************************
051800
051900       2100-SCARCITY-PASS.
052000            PERFORM 2110-CLEAR-SUMMARY
052100                THRU 2119-CLEAR-SUMMARY-EXIT.
052200            OPEN OUTPUT TMPSUM.
052300            PERFORM 2120-SCARCITY-ONE-PRODUCT
052350                THRU 2129-SCARCITY-ONE-PRODUCT-EXIT
052400                VARYING WS-BI-IDX FROM 1 BY 1
052500                UNTIL WS-BI-IDX > WS-BI-COUNT.
052600            CLOSE TMPSUM.
052700       2199-SCARCITY-PASS-EXIT.
052800            EXIT.
052900       EJECT
053000       2110-CLEAR-SUMMARY.
053100            OPEN OUTPUT TMPSUM.
053200            CLOSE TMPSUM.
053300       2119-CLEAR-SUMMARY-EXIT.
053400            EXIT.
053500       EJECT
053600       2120-SCARCITY-ONE-PRODUCT.
053700            MOVE 'N' TO DUP-SPBM-IND.
053800            IF WS-BI-IDX GREATER THAN 1
053900                PERFORM 2121-CHECK-DUP-SPBM
054000                    THRU 2129-CHECK-DUP-SPBM-EXIT
054100                    VARYING WS-SCAN-SUB FROM 1 BY 1
054200                    UNTIL WS-SCAN-SUB >= WS-BI-IDX
054300                    OR DUP-SPBM-FOUND
054400            END-IF.
054500            IF NOT DUP-SPBM-FOUND
054600                MOVE BT-SPBM(WS-BI-IDX) TO WS-CUR-PRODUCTCODE
054700                MOVE BH-BUYERTAXNO TO WS-QRY-BUYERTAXNO
054800                MOVE BH-SALERTAXNO TO WS-QRY-SALERTAXNO
054900                PERFORM 5100-CANDIDATE-STAT
055000                    THRU 5199-CANDIDATE-STAT-EXIT
055100                MOVE BH-ID          TO TS-JOBID
055200                MOVE WS-CUR-PRODUCTCODE TO TS-SPBM
055300                MOVE CS-CNT         TO TS-ITEMCOUNT
055400                MOVE CS-SUMAMOUNT   TO TS-TOTALAMOUNT
055500                WRITE TS-RECORD
055600            END-IF.
055700       2129-SCARCITY-ONE-PRODUCT-EXIT.
055800            EXIT.
055900       EJECT
056000       2121-CHECK-DUP-SPBM.
056100            IF BT-SPBM(WS-SCAN-SUB) = BT-SPBM(WS-BI-IDX)
056200                MOVE 'Y' TO DUP-SPBM-IND
056300            END-IF.
056400       2129-CHECK-DUP-SPBM-EXIT.
056500            EXIT.
056600       EJECT
056700************************************************************
056800*         REORDER PASS - SORT TMPSUM ASCENDING BY COUNT      *
056900*         THEN AMOUNT, RE-WALK BI-TABLE INTO BI-SEQ-TABLE     *
057000************************************************************
057100
057200       2200-REORDER-PASS.
057300            MOVE ZERO TO WS-SEQ-COUNT.
057400            SORT SORT-TMPWORK
057500                ASCENDING KEY TW-ITEMCOUNT TW-TOTALAMOUNT
057600                USING TMPSUM
057700                GIVING TMPSORT.
057800            OPEN INPUT TMPSORT.
057900            MOVE 'N' TO TMPSORT-EOF-IND.
058000            PERFORM 2210-EMIT-BY-PRODUCT
058100                THRU 2219-EMIT-BY-PRODUCT-EXIT
058200                UNTIL TMPSORT-EOF.
058300            CLOSE TMPSORT.
058400       2299-REORDER-PASS-EXIT.
058500            EXIT.
058600       EJECT
058700       2210-EMIT-BY-PRODUCT.
058800            READ TMPSORT
058900                AT END
059000                    MOVE 'Y' TO TMPSORT-EOF-IND
059100                NOT AT END
059200                    PERFORM 2211-EMIT-ONE-MATCHING-LINE
059300                        THRU 2219-EMIT-BY-PRODUCT-EXIT-INNER
059400                        VARYING WS-BI-IDX FROM 1 BY 1
059500                        UNTIL WS-BI-IDX > WS-BI-COUNT
059600            END-READ.
059700       2219-EMIT-BY-PRODUCT-EXIT.
059800            EXIT.
059900       EJECT
060000       2211-EMIT-ONE-MATCHING-LINE.
060100            IF BT-SPBM(WS-BI-IDX) = TR-SPBM
060200                ADD 1 TO WS-SEQ-COUNT
060300                MOVE WS-BI-IDX TO BI-SEQ-TABLE(WS-SEQ-COUNT)
060400            END-IF.
060500       2219-EMIT-BY-PRODUCT-EXIT-INNER.
060600            EXIT.
060700       EJECT
060800************************************************************
060900*         WALK THE RESEQUENCED LINE ITEMS ONCE, CARRYING     *
061000*         PREF-INVOICE-TABLE AND PROD-MATCHED-TABLE ACROSS    *
061100*         THE WHOLE BILL                                      *
061200************************************************************
061300
061400       2300-WALK-SEQUENCED-ITEMS.
061500            MOVE ZERO TO WS-PREF-COUNT.
061600            MOVE ZERO TO WS-PROD-COUNT.
061700            PERFORM 2310-WALK-ONE-ITEM
061800                THRU 2319-WALK-ONE-ITEM-EXIT
061900                VARYING WS-SEQ-IDX FROM 1 BY 1
062000                UNTIL WS-SEQ-IDX > WS-SEQ-COUNT.
062100       2399-WALK-SEQUENCED-ITEMS-EXIT.
062200            EXIT.
062300       EJECT
062400       2310-WALK-ONE-ITEM.
062500            MOVE BI-SEQ-TABLE(WS-SEQ-IDX) TO WS-BI-IDX.
062550            MOVE BT-AMOUNT(WS-BI-IDX)   TO WS-BILL-SIGNED-AMT.
063000            COMPUTE WS-TARGET-AMT = BT-AMOUNT(WS-BI-IDX).
063100            IF WS-TARGET-AMT LESS THAN ZERO
063200                COMPUTE WS-TARGET-AMT = WS-TARGET-AMT * -1
063300            END-IF.
063400            MOVE BT-SPBM(WS-BI-IDX) TO WS-CUR-PRODUCTCODE.
063500            PERFORM 6100-FIND-OR-ADD-PRODUCT
063600                THRU 6199-FIND-OR-ADD-PRODUCT-EXIT.
063700            COMPUTE WS-REMAIN-AMT =
063800                WS-TARGET-AMT - PM-AMOUNT(WS-PROD-IDX).
063900            IF WS-REMAIN-AMT NOT GREATER THAN ZERO
064000                ADD 1 TO WS-LINES-SKIPPED-CNT
064100            ELSE
064200                MOVE BH-BUYERTAXNO TO WS-QRY-BUYERTAXNO
064300                MOVE BH-SALERTAXNO TO WS-QRY-SALERTAXNO
064400                PERFORM 4100-SEQUENTIAL-FILL-LINE
064500                    THRU 4199-SEQUENTIAL-FILL-LINE-EXIT
064600            END-IF.
064700       2319-WALK-ONE-ITEM-EXIT.
064800            EXIT.
064900       EJECT
065000************************************************************
065100*         SEQUENTIAL-FILL RULE - PREFERRED INVOICES FIRST,   *
065200*         THEN THE GENERAL BUYER/SELLER/PRODUCT QUERY         *
065300*         (AMOUNT ASCENDING), DE-DUPLICATED BY ITEMID          *
065400************************************************************
065500
065600       4100-SEQUENTIAL-FILL-LINE.
065700            MOVE WS-REMAIN-AMT TO WS-FILL-REMAIN.
065800            MOVE ZERO TO WS-SEEN-COUNT.
065900            IF WS-PREF-COUNT GREATER THAN ZERO
066000                AND WS-FILL-REMAIN GREATER THAN ZERO
066100                OPEN INPUT INVITEM
066200                MOVE 'N' TO INVITEM-EOF-IND
066300                PERFORM 5210-PREFERRED-SCAN-ONE
066400                    THRU 5219-PREFERRED-SCAN-ONE-EXIT
066500                    UNTIL INVITEM-EOF
066600                    OR WS-FILL-REMAIN NOT GREATER THAN ZERO
066700                CLOSE INVITEM
066800            END-IF.
066900            IF WS-FILL-REMAIN GREATER THAN ZERO
067000                SET QRY-ASCENDING TO TRUE
067100                PERFORM 5000-BUILD-CANDIDATES
067200                    THRU 5099-BUILD-CANDIDATES-EXIT
067300                OPEN INPUT CANDSORT
067400                MOVE 'N' TO CANDSORT-EOF-IND
067500                PERFORM 4110-GENERAL-FILL-ONE
067600                    THRU 4119-GENERAL-FILL-ONE-EXIT
067700                    UNTIL CANDSORT-EOF
067800                    OR WS-FILL-REMAIN NOT GREATER THAN ZERO
067900                CLOSE CANDSORT
068000            END-IF.
068100       4199-SEQUENTIAL-FILL-LINE-EXIT.
068200            EXIT.
068300       EJECT
068400       4110-GENERAL-FILL-ONE.
068500            READ CANDSORT
068600                AT END
068700                    MOVE 'Y' TO CANDSORT-EOF-IND
068800                NOT AT END
068900                    PERFORM 6300-IS-SEEN-ITEMID
069000                        THRU 6399-IS-SEEN-ITEMID-EXIT
069100                    IF NOT SEEN-ITEMID-FOUND
069200                        MOVE CD-INVOICEID TO WS-CAND-INVOICEID
069300                        MOVE CD-ITEMID    TO WS-CAND-ITEMID
069400                        MOVE CD-QUANTITY  TO WS-CAND-QUANTITY
069450                        MOVE CD-UNITPRICE TO WS-CAND-UNITPRICE
069500                        MOVE CD-AMOUNT    TO WS-CAND-AMOUNT
069600                        PERFORM 4111-EMIT-ONE-FILL
069700                            THRU 4119-EMIT-ONE-FILL-EXIT
069800                    END-IF
069900            END-READ.
070000       4119-GENERAL-FILL-ONE-EXIT.
070100            EXIT.
070200       EJECT
070300************************************************************
070400*         EMIT ONE SEQUENTIAL-FILL MATCH RECORD              *
070500*         RF-0281 - TIE (AMOUNT = REMAINING) TAKES THE        *
070600*         REMAINING BRANCH, NOT THE CANDIDATE-AMOUNT BRANCH.   *
070700************************************************************
070800
070900       4111-EMIT-ONE-FILL.
071000            IF WS-CAND-AMOUNT LESS THAN WS-FILL-REMAIN
071100                MOVE WS-CAND-AMOUNT TO WS-USE-AMT
071200            ELSE
071300                MOVE WS-FILL-REMAIN TO WS-USE-AMT
071400            END-IF.
071500            IF WS-USE-AMT GREATER THAN ZERO
071600                MOVE WS-CAND-INVOICEID TO MR-INVOICEID
071700                MOVE WS-CAND-ITEMID    TO MR-INVOICEITEMID
071800                MOVE WS-CAND-QUANTITY  TO MR-NUM
071900                MOVE WS-CAND-AMOUNT    TO MR-INVOICEAMOUNT
072100                PERFORM 9000-WRITE-MATCH-RECORD
072200                    THRU 9099-WRITE-MATCH-RECORD-EXIT
072300                ADD WS-USE-AMT TO PM-AMOUNT(WS-PROD-IDX)
072400                SUBTRACT WS-USE-AMT FROM WS-FILL-REMAIN
072500                PERFORM 6000-ADD-PREFERRED
072600                    THRU 6099-ADD-PREFERRED-EXIT
072700                PERFORM 6300-ADD-SEEN
072800                    THRU 6399-ADD-SEEN-EXIT
072900            END-IF.
073000       4119-EMIT-ONE-FILL-EXIT.
073100            EXIT.
073200       EJECT
073300************************************************************
073400*         PREFERRED-INVOICE SCAN (NO SORT - "IN THE ORDER    *
073500*         RETURNED" PER THE ORIGINAL SYSTEM'S QUERY)          *
073600************************************************************
073700
073800       5210-PREFERRED-SCAN-ONE.
073900            READ INVITEM
074000                AT END
074100                    MOVE 'Y' TO INVITEM-EOF-IND
074200                NOT AT END
074300                    IF II-SPBM = WS-CUR-PRODUCTCODE
074400                        PERFORM 6200-IS-PREFERRED-INVOICE
074500                            THRU 6299-IS-PREFERRED-INVOICE-EXIT
074600                        IF PREFERRED-FOUND
074700                            MOVE II-ID TO IH-ID
074800                            PERFORM 7100-READ-INVOICE-HEADER
074900                                THRU 7199-READ-INVOICE-HEADER-EXIT
075000                            IF BILL-FOUND-OK
075100                                AND IH-BUYERTAXNO = WS-QRY-BUYERTAXNO
075200                                AND IH-SALERTAXNO = WS-QRY-SALERTAXNO
075300                                AND IH-TOTALAMOUNT GREATER THAN ZERO
075400                                MOVE II-ID       TO WS-CAND-INVOICEID
075500                                MOVE II-ENTRYID  TO WS-CAND-ITEMID
075600                                MOVE II-NUM      TO WS-CAND-QUANTITY
075650                                MOVE II-UNITPRICE TO WS-CAND-UNITPRICE
075700                                MOVE II-AMOUNT   TO WS-CAND-AMOUNT
075800                                PERFORM 4111-EMIT-ONE-FILL
075900                                    THRU 4119-EMIT-ONE-FILL-EXIT
076000                            END-IF
076100                        END-IF
076200                    END-IF
076300            END-READ.
076400       5219-PREFERRED-SCAN-ONE-EXIT.
076500            EXIT.
076600       EJECT
076700************************************************************
076800*         BUILD THE SORTED CANDIDATE POOL FOR ONE            *
076900*         BUYER/SELLER/PRODUCT COMBINATION                    *
077000************************************************************
077100
077200       5000-BUILD-CANDIDATES.
077300            SORT SORT-CANDWORK
077400                ASCENDING KEY SC-AMOUNT
077500                INPUT PROCEDURE 5010-FILTER-INVITEM
077600                    THRU 5019-FILTER-INVITEM-EXIT
077700                GIVING CANDSORT.
077800       5099-BUILD-CANDIDATES-EXIT.
077900            EXIT.
078000       EJECT
078100       5010-FILTER-INVITEM.
078200            OPEN INPUT INVITEM.
078300            MOVE 'N' TO INVITEM-EOF-IND.
078400            PERFORM 5011-FILTER-ONE-ITEM
078500                THRU 5019-FILTER-INVITEM-EXIT-INNER
078600                UNTIL INVITEM-EOF.
078700            CLOSE INVITEM.
078800       5019-FILTER-INVITEM-EXIT.
078900            EXIT.
079000       EJECT
079100       5011-FILTER-ONE-ITEM.
079200            READ INVITEM
079300                AT END
079400                    MOVE 'Y' TO INVITEM-EOF-IND
079500                NOT AT END
079600                    IF II-SPBM = WS-CUR-PRODUCTCODE
079700                        MOVE II-ID TO IH-ID
079800                        PERFORM 7100-READ-INVOICE-HEADER
079900                            THRU 7199-READ-INVOICE-HEADER-EXIT
080000                        IF BILL-FOUND-OK
080100                            AND IH-BUYERTAXNO = WS-QRY-BUYERTAXNO
080200                            AND IH-SALERTAXNO = WS-QRY-SALERTAXNO
080300                            AND IH-TOTALAMOUNT GREATER THAN ZERO
080400                            MOVE II-ID       TO SC-INVOICEID
080500                            MOVE II-ENTRYID  TO SC-ITEMID
080600                            MOVE II-SPBM     TO SC-PRODUCTCODE
080700                            MOVE II-NUM      TO SC-QUANTITY
080800                            MOVE II-AMOUNT   TO SC-AMOUNT
080900                            MOVE II-UNITPRICE TO SC-UNITPRICE
081000                            RELEASE SC-CANDIDATE-RECORD
081100                        END-IF
081200                    END-IF
081300       5019-FILTER-INVITEM-EXIT-INNER.
081400            EXIT.
081500       EJECT
081600************************************************************
081700*         CANDIDATE STATISTIC (COUNT/SUM) FOR THE SCARCITY   *
081800*         PRE-PASS                                            *
081900************************************************************
082000
082100       5100-CANDIDATE-STAT.
082200            MOVE ZERO TO CS-CNT.
082300            MOVE ZERO TO CS-SUMAMOUNT.
082400            OPEN INPUT INVITEM.
082500            MOVE 'N' TO INVITEM-EOF-IND.
082600            PERFORM 5110-CANDIDATE-STAT-ONE
082700                THRU 5199-CANDIDATE-STAT-EXIT-INNER
082800                UNTIL INVITEM-EOF.
082900            CLOSE INVITEM.
083000       5199-CANDIDATE-STAT-EXIT.
083100            EXIT.
083200       EJECT
083300       5110-CANDIDATE-STAT-ONE.
083400            READ INVITEM
083500                AT END
083600                    MOVE 'Y' TO INVITEM-EOF-IND
083700                NOT AT END
083800                    IF II-SPBM = WS-CUR-PRODUCTCODE
083900                        MOVE II-ID TO IH-ID
084000                        PERFORM 7100-READ-INVOICE-HEADER
084100                            THRU 7199-READ-INVOICE-HEADER-EXIT
084200                        IF BILL-FOUND-OK
084300                            AND IH-BUYERTAXNO = WS-QRY-BUYERTAXNO
084400                            AND IH-SALERTAXNO = WS-QRY-SALERTAXNO
084500                            AND IH-TOTALAMOUNT GREATER THAN ZERO
084600                            ADD 1 TO CS-CNT
084700                            ADD II-AMOUNT TO CS-SUMAMOUNT
084800                        END-IF
084900                    END-IF
085000       5199-CANDIDATE-STAT-EXIT-INNER.
085100            EXIT.
085200       EJECT
085300************************************************************
085400*         BILL HEADER / INVOICE HEADER VSAM-STYLE READS       *
085500************************************************************
085600
085700       7000-READ-BILL-HEADER.
085800            MOVE '8' TO TX-IO-CODE.
085900            CALL 'TXVSAMIO' USING BILLHDR-NAME
086000                                  TX-IO-CODE
086100                                  RF-BILL-HEADER-WORK
086200                                  BH-ID.
086300            IF TX-IO-COMPLETE
086400                MOVE 'Y' TO BILL-FOUND-IND
086500            ELSE
086600                MOVE 'N' TO BILL-FOUND-IND
086700                IF TX-IO-FAILED
086800                    DISPLAY 'RFMTMPST - VSAM ERROR READING BILLHDR'
086900                    GO TO EOJ9900-ABEND
087000                END-IF
087100            END-IF.
087200       7099-READ-BILL-HEADER-EXIT.
087300            EXIT.
087400       EJECT
087500       7100-READ-INVOICE-HEADER.
087600            MOVE '8' TO TX-IO-CODE.
087700            CALL 'TXVSAMIO' USING INVHDR-NAME
087800                                  TX-IO-CODE
087900                                  RF-INVOICE-HEADER-WORK
088000                                  IH-ID.
088100            IF TX-IO-COMPLETE
088200                MOVE 'Y' TO BILL-FOUND-IND
088300            ELSE
088400                MOVE 'N' TO BILL-FOUND-IND
088500                IF TX-IO-FAILED
088600                    DISPLAY 'RFMTMPST - VSAM ERROR READING INVHDR'
088700                    GO TO EOJ9900-ABEND
088800                END-IF
088900            END-IF.
089000       7199-READ-INVOICE-HEADER-EXIT.
089100            EXIT.
089200       EJECT
089300************************************************************
089400*         WRITE ONE FINISHED MATCH RECORD                    *
089500************************************************************
089600
089700       9000-WRITE-MATCH-RECORD.
089800            PERFORM 9100-NEXT-MATCH-ID
089900                THRU 9199-NEXT-MATCH-ID-EXIT.
090000            MOVE WS-NEXT-MATCH-ID   TO MR-ID.
090100            MOVE BH-ID              TO MR-BILLID.
090200            MOVE BH-BUYERTAXNO      TO MR-BUYERTAXNO.
090300            MOVE BH-SALERTAXNO      TO MR-SALERTAXNO.
090400            MOVE WS-CUR-PRODUCTCODE TO MR-SPBM.
090500            MOVE WS-BILL-SIGNED-AMT TO MR-BILLAMOUNT.
090600            MOVE WS-USE-AMT         TO MR-MATCHAMOUNT.
090620            MOVE BT-UNITPRICE(WS-BI-IDX) TO MR-BILLUNITPRICE.
090640            MOVE BT-NUM(WS-BI-IDX)  TO MR-BILLQTY.
090660            MOVE WS-CAND-UNITPRICE  TO MR-INVOICEUNITPRICE.
090680            MOVE WS-CAND-QUANTITY   TO MR-INVOICEQTY.
090700            MOVE WS-CD-FULL-YYYYMMDD TO MR-MATCHTIME-YYYYMMDD.
090800            MOVE WS-CT-HHMMSS       TO MR-MATCHTIME-HHMMSS.
090900            WRITE MR-RECORD.
091000            IF FS-MATCHOUT NOT = '00'
091100                DISPLAY 'RFMTMPST - WRITE ERROR ON MATCHOUT, STATUS='
091200                    FS-MATCHOUT
091300                GO TO EOJ9900-ABEND
091400            END-IF.
091500            ADD 1 TO WS-MATCH-WRITTEN-CNT.
091600       9099-WRITE-MATCH-RECORD-EXIT.
091700            EXIT.
091800       EJECT
091900       9100-NEXT-MATCH-ID.
092000            ADD 1 TO WS-NEXT-MATCH-ID.
092100       9199-NEXT-MATCH-ID-EXIT.
092200            EXIT.
092300       EJECT
092400************************************************************
092500*         TABLE HELPERS - PREF-INVOICE-TABLE,                *
092600*         PROD-MATCHED-TABLE, WS-SEEN-ITEMID-TABLE            *
092700************************************************************
092800
092900       6000-ADD-PREFERRED.
093000            MOVE 'N' TO PREFERRED-IND.
093100            PERFORM 6200-IS-PREFERRED-INVOICE
093200                THRU 6299-IS-PREFERRED-INVOICE-EXIT.
093300            IF NOT PREFERRED-FOUND
093400                IF WS-PREF-COUNT < 500
093500                    ADD 1 TO WS-PREF-COUNT
093600                    MOVE WS-CAND-INVOICEID
093700                        TO PREF-INVOICE-TABLE(WS-PREF-COUNT)
093800                ELSE
093900                    DISPLAY
094000                        'RFMTMPST - PREF-INVOICE-TABLE OVERFLOW BILL='
094100                        BH-ID
094200                    GO TO EOJ9900-ABEND
094300                END-IF
094400            END-IF.
094500       6099-ADD-PREFERRED-EXIT.
094600            EXIT.
094700       EJECT
094800       6100-FIND-OR-ADD-PRODUCT.
094900            MOVE 'N' TO PROD-FOUND-IND.
095000            IF WS-PROD-COUNT GREATER THAN ZERO
095010                PERFORM 6110-CHECK-ONE-PRODUCT
095020                    THRU 6119-CHECK-ONE-PRODUCT-EXIT
095030                    VARYING WS-SCAN-SUB FROM 1 BY 1
095040                    UNTIL WS-SCAN-SUB > WS-PROD-COUNT
095050                    OR PROD-FOUND
095060            END-IF.
095100            IF NOT PROD-FOUND
095200                IF WS-PROD-COUNT < 100
095300                    ADD 1 TO WS-PROD-COUNT
095400                    MOVE WS-CUR-PRODUCTCODE TO PM-SPBM(WS-PROD-COUNT)
095500                    MOVE ZERO TO PM-AMOUNT(WS-PROD-COUNT)
095600                    MOVE WS-PROD-COUNT TO WS-PROD-IDX
095700                ELSE
095800                    DISPLAY
095900                        'RFMTMPST - PROD-MATCHED-TABLE OVERFLOW BILL='
096000                        BH-ID
096100                    GO TO EOJ9900-ABEND
096200                END-IF
096300            END-IF.
096400       6199-FIND-OR-ADD-PRODUCT-EXIT.
096500            EXIT.
096550       EJECT
096600       6110-CHECK-ONE-PRODUCT.
096650            IF PM-SPBM(WS-SCAN-SUB) = WS-CUR-PRODUCTCODE
096660                MOVE 'Y' TO PROD-FOUND-IND
096670                MOVE WS-SCAN-SUB TO WS-PROD-IDX
096680            END-IF.
096690       6119-CHECK-ONE-PRODUCT-EXIT.
096695            EXIT.
096698       EJECT
096800       6200-IS-PREFERRED-INVOICE.
096900            MOVE 'N' TO PREFERRED-IND.
097000            IF WS-PREF-COUNT GREATER THAN ZERO
097100                PERFORM 6210-CHECK-ONE-PREFERRED
097200                    THRU 6219-CHECK-ONE-PREFERRED-EXIT
097300                    VARYING WS-SCAN-SUB FROM 1 BY 1
097400                    UNTIL WS-SCAN-SUB > WS-PREF-COUNT
097500                    OR PREFERRED-FOUND
097600            END-IF.
097700       6299-IS-PREFERRED-INVOICE-EXIT.
097800            EXIT.
097900       EJECT
098000       6210-CHECK-ONE-PREFERRED.
098100            IF PREF-INVOICE-TABLE(WS-SCAN-SUB) = II-ID
098200                MOVE 'Y' TO PREFERRED-IND
098300            END-IF.
098400       6219-CHECK-ONE-PREFERRED-EXIT.
098500            EXIT.
098600       EJECT
098700       6300-ADD-SEEN.
098800            IF WS-SEEN-COUNT < 500
098900                ADD 1 TO WS-SEEN-COUNT
099000                MOVE WS-CAND-ITEMID TO WS-SEEN-ITEMID-TABLE(WS-SEEN-COUNT)
099100            END-IF.
099200       6399-ADD-SEEN-EXIT.
099300            EXIT.
099400       EJECT
099500       6300-IS-SEEN-ITEMID.
099600            MOVE 'N' TO SEEN-ITEMID-IND.
099700            IF WS-SEEN-COUNT GREATER THAN ZERO
099800                PERFORM 6310-CHECK-ONE-SEEN
099900                    THRU 6319-CHECK-ONE-SEEN-EXIT
100000                    VARYING WS-SCAN-SUB FROM 1 BY 1
100100                    UNTIL WS-SCAN-SUB > WS-SEEN-COUNT
100200                    OR SEEN-ITEMID-FOUND
100300            END-IF.
100400       6399-IS-SEEN-ITEMID-EXIT.
100500            EXIT.
100600       EJECT
100700       6310-CHECK-ONE-SEEN.
100800            IF WS-SEEN-ITEMID-TABLE(WS-SCAN-SUB) = CD-ITEMID
100900                MOVE 'Y' TO SEEN-ITEMID-IND
101000            END-IF.
101100       6319-CHECK-ONE-SEEN-EXIT.
101200            EXIT.
101300       EJECT
101400************************************************************
101500*                        CLOSE FILES / EOJ                   *
101600************************************************************
101700
101800       EOJ9000-CLOSE-FILES.
101900            CLOSE BILLIDS.
102000            CLOSE MATCHOUT.
102100            DISPLAY 'RFMTMPST - BILLS READ    ' WS-BILLS-READ-CNT.
102200            DISPLAY 'RFMTMPST - BILLS SKIPPED ' WS-BILLS-SKIPPED-CNT.
102300            DISPLAY 'RFMTMPST - LINES SKIPPED ' WS-LINES-SKIPPED-CNT.
102400            DISPLAY 'RFMTMPST - MATCHES WRITE ' WS-MATCH-WRITTEN-CNT.
102500            GO TO EOJ9999-EXIT.
102600       EOJ9900-ABEND.
102700            DISPLAY 'RFMTMPST - PROGRAM ABENDING DUE TO ERROR'.
102800            CALL 'TXABEND'.
102900       EOJ9999-EXIT.
103000            EXIT.
