000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. RFMATCH1.
000300       AUTHOR. R J TARANGO.
000400       INSTALLATION. TAX ACCOUNTING SYSTEMS - RED FLUSH GROUP.
000500       DATE-WRITTEN. 02/1991.
000600       DATE-COMPILED.
000700       SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800************************************************************
000900*                                                            *
001000*A    ABSTRACT..                                             *
001100*  RFMATCH1 IS THE ON-DEMAND / AD-HOC RED-FLUSH MATCH.  IT   *
001200*  IS DRIVEN BY ONE CONTROL CARD (SYSIPT).  WHEN THE CARD    *
001300*  CARRIES A RED-FLUSH BILL ID, EVERY LINE ITEM OF THAT      *
001400*  BILL IS ALLOCATED AGAINST ELIGIBLE BLUE-INVOICE LINES AND *
001500*  THE MATCHES ARE WRITTEN TO MATCHOUT.  WHEN NO BILL ID IS  *
001600*  CARRIED, THE CANDIDATE POOL FOR THE BUYER/SELLER/PRODUCT  *
001700*  ON THE CARD IS SIMPLY LISTED (DISPLAYED) -- NOTHING IS    *
001800*  WRITTEN IN THAT CASE.                                     *
001900*                                                            *
002000*J    JCL..                                                  *
002100*                                                             *
002200* //RFMATCH1 EXEC PGM=RFMATCH1                                *
002300* //SYSPDUMP DD SYSOUT=U,HOLD=YES                             *
002400* //SYSOUT   DD SYSOUT=*                                      *
002500* //SYSIPT   DD DSN=T77.T1201F.RFMATCH1.CONTROL.CARD,        *
002600* //            DISP=SHR                                      *
002700* //BILLITEM DD DISP=SHR,DSN=P77.RF.BASE.BILLITEM             *
002800* //INVITEM  DD DISP=SHR,DSN=P77.RF.BASE.INVITEM              *
002900* //MATCHOUT DD DISP=(MOD,KEEP,KEEP),                         *
003000* //            DSN=P77.RF.BASE.MATCHOUT                      *
003100* //CANDSORT DD UNIT=SYSDA,SPACE=(CYL,(5,5)),                 *
003200* //            DISP=(,DELETE,DELETE)                         *
003300* //SORTWK01 DD UNIT=SYSDA,SPACE=(CYL,(5,5))                  *
003400* //*                                                          *
003500*                                                             *
003600*P    ENTRY PARAMETERS..                                      *
003700*     NONE.                                                   *
003800*                                                             *
003900*E    ERRORS DETECTED BY THIS ELEMENT..                       *
004000*     I/O ERROR ON BILLHDR OR INVHDR VSAM ACCESS               *
004100*     MISSING OR UNREADABLE CONTROL CARD                       *
004200*                                                             *
004300*C    ELEMENTS INVOKED BY THIS ELEMENT..                      *
004400*                                                             *
004500*     TXVSAMIO ---- KEYED VSAM-STYLE I/O INTERFACE (BILL AND  *
004600*                    INVOICE HEADERS)                         *
004700*     TXABEND  ---- FORCE A PROGRAM INTERRUPT                 *
004800*                                                             *
004900*U    USER CONSTANTS AND TABLES REFERENCED..                  *
005000*     NONE.                                                   *
005100*                                                             *
005200************************************************************
005300*    CHANGE LOG                                               *
005400*    ----------                                               *
005500*  02/14/91  RJT  RF-0101  ORIGINAL CODING OF AD-HOC MATCH.   *
005600*  06/03/91  RJT  RF-0114  ADD EXACT-MATCH PASS AHEAD OF THE  *
005700*                          ACCUMULATION PASS PER REVISED      *
005800*                          MATCHING RULE FROM TAX POLICY.     *
005900*  11/22/91  DKW  RF-0139  CORRECT SIGN HANDLING ON BI-AMOUNT *
006000*                          FOR RED-FLUSH LINES (WAS TREATING  *
006100*                          NEGATIVE AS ZERO TARGET).           *
006200*  04/09/92  DKW  RF-0155  BUYER/SELLER TAX NO COMPARE WAS    *
006300*                          TRUNCATING TRAILING BLANKS WRONG.  *
006400*  09/17/93  RJT  RF-0201  ADD CANDSORT INTERMEDIATE FILE SO  *
006500*                          THE SORTED POOL CAN BE RE-READ FOR *
006600*                          THE ACCUMULATION PASS.              *
006700*  01/05/94  MPL  RF-0233  NO PERSISTENCE ON THE NO-BILL-ID   *
006800*                          PATH -- CANDIDATES ARE DISPLAY'D   *
006900*                          ONLY, PER REVISED SPEC FROM RED    *
007000*                          FLUSH BUSINESS TEAM.                *
007100*  08/30/94  RJT  RF-0250  WIDEN MQ-BUYERTAXNO/SALERTAXNO TO  *
007200*                          MATCH EXPANDED TAX BUREAU FORMAT.  *
007300*  02/11/96  DKW  RF-0271  Y2K: WS-CURR-DATE CENTURY DIGITS   *
007400*                          FORCED TO '20' -- SEE 1000-INIT.   *
007500*  10/02/97  MPL  RF-0288  DISPLAY OF JOB COUNTERS AT EOJ.    *
007600*  05/18/99  RJT  RF-0299  Y2K FINAL CERT - NO FURTHER TWO-   *
007700*                          DIGIT YEAR FIELDS REMAIN.           *
007800*  03/02/01  DKW  RF-0314  ABEND ON MISSING CONTROL CARD      *
007900*                          RATHER THAN FALLING THROUGH.        *
008000************************************************************
008100       ENVIRONMENT DIVISION.
008200       CONFIGURATION SECTION.
008300       SPECIAL-NAMES.
008400            C01 IS TOP-OF-FORM
008500            CLASS TAXNO-CLASS IS '0' THRU '9'
008600            UPSI-0 ON STATUS IS RF-TEST-RUN-SWITCH
008700                     OFF STATUS IS RF-PRODUCTION-SWITCH.
008800       INPUT-OUTPUT SECTION.
008900       FILE-CONTROL.
009000            SELECT MATCH-REQ    ASSIGN TO SYSIPT
009100                FILE STATUS IS FS-MATCH-REQ.
009200            SELECT BILLITEM     ASSIGN TO BILLITEM
009300                FILE STATUS IS FS-BILLITEM.
009400            SELECT INVITEM      ASSIGN TO INVITEM
009500                FILE STATUS IS FS-INVITEM.
009600            SELECT MATCHOUT     ASSIGN TO MATCHOUT
009700                FILE STATUS IS FS-MATCHOUT.
009800            SELECT SORT-CANDWORK ASSIGN TO SORTWK01.
009900            SELECT CANDSORT     ASSIGN TO CANDSORT
010000                FILE STATUS IS FS-CANDSORT.
010100       EJECT
010200       DATA DIVISION.
010300       FILE SECTION.
010400       FD  MATCH-REQ
010500            RECORDING MODE IS F
010600            BLOCK CONTAINS 0 RECORDS.
010700       01  MATCH-REQUEST-RECORD.
010800            05  MQ-NEGATIVEAPPLYID      PIC 9(18).
010900            05  MQ-BUYERTAXNO           PIC X(20).
011000            05  MQ-SALERTAXNO           PIC X(20).
011100            05  MQ-PRODUCTCODE          PIC X(20).
011200            05  FILLER                  PIC X(02).
011300       EJECT
011400       FD  BILLITEM
011500            RECORDING MODE IS F
011600            BLOCK CONTAINS 0 RECORDS.
011700       01  BI-RECORD.
011800            COPY TXRECBLI.
011900       EJECT
012000       FD  INVITEM
012100            RECORDING MODE IS F
012200            BLOCK CONTAINS 0 RECORDS.
012300       01  II-RECORD.
012400            COPY TXRECINI.
012500       EJECT
012600       FD  MATCHOUT
012700            RECORDING MODE IS F
012800            BLOCK CONTAINS 0 RECORDS.
012900       01  MR-RECORD.
013000            COPY TXRECMTR.
013100       EJECT
013200       SD  SORT-CANDWORK.
013300       01  SC-CANDIDATE-RECORD.
013400            COPY TXRECCND
013450                REPLACING CD-CANDIDATE-AREA BY SC-CANDIDATE-AREA
013460                          CD-INVOICEID      BY SC-INVOICEID
013470                          CD-ITEMID         BY SC-ITEMID
013480                          CD-PRODUCTCODE    BY SC-PRODUCTCODE
013490                          CD-QUANTITY       BY SC-QUANTITY
013495                          CD-AMOUNT         BY SC-AMOUNT
013498                          CD-UNITPRICE      BY SC-UNITPRICE.
013500       EJECT
013600       FD  CANDSORT
013700            RECORDING MODE IS F
013800            BLOCK CONTAINS 0 RECORDS.
013900       01  CD-RECORD.
014000            COPY TXRECCND.
014100       EJECT
014200       WORKING-STORAGE SECTION.
014300       01  FILLER PIC X(32) VALUE 'RFMATCH1 WORKING STORAGE BEGINS'.
014400************************************************************
014500*    FILE STATUS AND SWITCHES                                *
014600************************************************************
014700       01  RF-FILE-STATUS-AREA.
014800            05  FS-MATCH-REQ            PIC XX VALUE SPACES.
014900            05  FS-BILLITEM             PIC XX VALUE SPACES.
015000            05  FS-INVITEM              PIC XX VALUE SPACES.
015100            05  FS-MATCHOUT             PIC XX VALUE SPACES.
015200            05  FS-CANDSORT             PIC XX VALUE SPACES.
015300            05  FILLER                  PIC X(06) VALUE SPACES.
015400
015500       01  RF-SWITCH-AREA.
015600            05  BILLITEM-EOF-IND        PIC X(01) VALUE 'N'.
015700                88  BILLITEM-EOF               VALUE 'Y'.
015800            05  CANDSORT-EOF-IND        PIC X(01) VALUE 'N'.
015900                88  CANDSORT-EOF               VALUE 'Y'.
015950            05  INVITEM-EOF-IND         PIC X(01) VALUE 'N'.
015960                88  INVITEM-EOF                VALUE 'Y'.
016000            05  EXACT-FOUND-IND         PIC X(01) VALUE 'N'.
016100                88  EXACT-FOUND                VALUE 'Y'.
016200            05  TARGET-REACHED-IND      PIC X(01) VALUE 'N'.
016300                88  TARGET-REACHED             VALUE 'Y'.
016400            05  BILL-FOUND-IND          PIC X(01) VALUE 'N'.
016500                88  BILL-FOUND-OK               VALUE 'Y'.
016600            05  TX-IO-CODE              PIC X(01).
016700                88  TX-IO-COMPLETE              VALUE '0'.
016800                88  TX-IO-NOTFOUND              VALUE '6'.
016900                88  TX-IO-FAILED                VALUE '1' THRU '5'
017000                                                       '7' THRU '9'.
017100            05  FILLER                  PIC X(10) VALUE SPACES.
017200       EJECT
017300************************************************************
017400*    VSAM-STYLE SYMBOLIC FILE NAMES (PASSED TO TXVSAMIO)     *
017500************************************************************
017600       01  RF-VSAM-NAMES.
017700            05  BILLHDR-NAME            PIC X(08) VALUE 'BILLHDR'.
017800            05  INVHDR-NAME             PIC X(08) VALUE 'INVHDR'.
017900            05  FILLER                  PIC X(08) VALUE SPACES.
018000       EJECT
018100************************************************************
018200*    WORK AREAS - BILL HEADER / INVOICE HEADER               *
018300************************************************************
018400       01  RF-BILL-HEADER-WORK.
018500            COPY TXRECBLH.
018600
018700       01  RF-INVOICE-HEADER-WORK.
018800            COPY TXRECINH.
018900       EJECT
019000************************************************************
019100*    QUERY PARAMETERS PASSED TO 5000-BUILD-CANDIDATES        *
019200************************************************************
019300       01  RF-QUERY-PARM-AREA.
019400            05  WS-QRY-BUYERTAXNO       PIC X(20).
019500            05  WS-QRY-SALERTAXNO       PIC X(20).
019600            05  WS-QRY-PRODUCTCODE      PIC X(20).
019700            05  WS-QRY-DIRECTION        PIC X(01).
019800                88  QRY-DESCENDING              VALUE 'D'.
019900                88  QRY-ASCENDING               VALUE 'A'.
020000            05  FILLER                  PIC X(09) VALUE SPACES.
020100       EJECT
020200************************************************************
020300*    ALLOCATION WORK AREA                                    *
020400************************************************************
020500       01  RF-ALLOCATION-WORK.
020600            05  WS-TARGET-AMT           PIC S9(13)V9(2) COMP-3.
020700            05  WS-RUNNING-SUM          PIC S9(13)V9(2) COMP-3
020800                                        VALUE ZERO.
020900            05  WS-REMAIN-AMT           PIC S9(13)V9(2) COMP-3.
021000            05  WS-ALLOC-AMT            PIC S9(13)V9(2) COMP-3.
021100            05  WS-EXACT-CANDIDATE.
021200                10  WS-EXACT-INVOICEID  PIC S9(18) COMP-3.
021300                10  WS-EXACT-ITEMID     PIC S9(18) COMP-3.
021400                10  WS-EXACT-QUANTITY   PIC S9(11)V9(4) COMP-3.
021500                10  WS-EXACT-AMOUNT     PIC S9(13)V9(2) COMP-3.
021600                10  WS-EXACT-UNITPRICE  PIC S9(13)V9(8) COMP-3.
021700            05  FILLER                  PIC X(12) VALUE SPACES.
021800       EJECT
021900************************************************************
022000*    JOB-LOCAL MATCH-ID SEQUENCE AND ACTIVITY COUNTERS       *
022400************************************************************
022500       01  RF-COUNTERS-AREA.
022600            05  WS-NEXT-MATCH-ID        PIC S9(09) COMP-3 VALUE ZERO.
022700            05  WS-ITEMS-READ-CNT       PIC S9(09) COMP   VALUE ZERO.
022800            05  WS-MATCH-WRITTEN-CNT    PIC S9(09) COMP   VALUE ZERO.
022900            05  WS-CAND-READ-CNT        PIC S9(09) COMP   VALUE ZERO.
023000            05  FILLER                  PIC X(08) VALUE SPACES.
023800       EJECT
023900************************************************************
024000*    REQUEST BILL-ID VIEWED AS RAW BYTES (REDEFINES) SO A   *
024100*    ZERO/LOW-VALUES CHECK CAN BE DISPLAYED ON AN I/O ERROR  *
024200*    WITHOUT UNPACKING THE COMP-3 FIELD BY HAND.             *
024300************************************************************
024400       01  RF-REQUEST-ID-WORK.
024500            05  WS-REQUEST-BILLID       PIC S9(18) COMP-3.
024600
024700       01  RF-REQUEST-ID-BYTES REDEFINES RF-REQUEST-ID-WORK.
024800            05  WS-REQUEST-BILLID-BYTE  PIC X OCCURS 10 TIMES.
024900       EJECT
025000************************************************************
025100*    CURRENT DATE/TIME FOR MR-MATCHTIME                      *
025200************************************************************
025300       01  RF-CURRENT-DATE-AREA.
025400            05  WS-CD-YY                PIC 9(02).
025500            05  WS-CD-MM                PIC 9(02).
025600            05  WS-CD-DD                PIC 9(02).
025650            05  FILLER                  PIC X(02) VALUE SPACES.
025700
025800       01  RF-CURRENT-DATE-NUM REDEFINES RF-CURRENT-DATE-AREA.
025900            05  WS-CD-NUM               PIC 9(06).
025920
025940*    Y2K FIX RF-0271 -- CENTURY FORCED TO 20 SINCE ACCEPT
025950*    FROM DATE ONLY EVER RETURNS A TWO-DIGIT YEAR HERE.
025960       77  WS-CD-FULL-YYYYMMDD         PIC 9(08) VALUE ZERO.
026000
026100       01  RF-CURRENT-TIME-AREA.
026150            05  WS-CT-HHMMSS.
026200                10  WS-CT-HH            PIC 9(02).
026300                10  WS-CT-MM            PIC 9(02).
026400                10  WS-CT-SS            PIC 9(02).
026500            05  WS-CT-HH100             PIC 9(02).
026600            05  FILLER                  PIC X(04) VALUE SPACES.
026650
026660*    ALTERNATE NUMERIC VIEW OF THE WHOLE TIME GROUP, USED
026670*    ONLY WHEN THE JOB TRACE LINE NEEDS ONE PRINTABLE FIELD
026680*    INSTEAD OF THE BROKEN-OUT HH/MM/SS SUB-ITEMS.
026690       01  RF-CURRENT-TIME-NUM REDEFINES RF-CURRENT-TIME-AREA.
026692            05  WS-CT-NUM               PIC 9(06).
026694            05  FILLER                  PIC X(06).
026700       EJECT
026800       LINKAGE SECTION.
026900       EJECT
027000       PROCEDURE DIVISION.
027100************************************************************
027200*                        MAINLINE LOGIC                      *
027300************************************************************
027400
027500       0000-CONTROL-PROCESS.
027600            PERFORM 1000-INITIALIZATION
027700                THRU 1099-INITIALIZATION-EXIT.
027800            PERFORM 1100-OPEN-FILES
027900                THRU 1199-OPEN-FILES-EXIT.
028000            PERFORM 1200-READ-REQUEST
028100                THRU 1299-READ-REQUEST-EXIT.
028200            IF MQ-NEGATIVEAPPLYID GREATER THAN ZERO
028300                PERFORM 2000-WITH-BILL-ID
028400                    THRU 2099-WITH-BILL-ID-EXIT
028500            ELSE
028600                PERFORM 3000-WITHOUT-BILL-ID
028700                    THRU 3099-WITHOUT-BILL-ID-EXIT
028800            END-IF.
028900            PERFORM EOJ9000-CLOSE-FILES
029000                THRU EOJ9999-EXIT.
029100            GOBACK.
029200       EJECT
029300************************************************************
029400*                       INITIALIZATION                       *
029500************************************************************
029600
029700       1000-INITIALIZATION.
029800            INITIALIZE RF-COUNTERS-AREA.
029900            INITIALIZE RF-SWITCH-AREA.
030000            ACCEPT WS-CD-NUM FROM DATE.
030050            COMPUTE WS-CD-FULL-YYYYMMDD = 20000000 + WS-CD-NUM.
030100            ACCEPT RF-CURRENT-TIME-AREA FROM TIME.
030200       1099-INITIALIZATION-EXIT.
030300            EXIT.
030400       EJECT
030500************************************************************
030600*                       OPEN ALL FILES                       *
030700************************************************************
030800
030900       1100-OPEN-FILES.
031000            OPEN INPUT MATCH-REQ.
031100            IF FS-MATCH-REQ NOT = '00'
031200                DISPLAY 'RFMATCH1 - OPEN FAILED ON MATCH-REQ, STATUS='
031300                    FS-MATCH-REQ
031400                GO TO EOJ9900-ABEND
031500            END-IF.
031600            OPEN EXTEND MATCHOUT.
031700            IF FS-MATCHOUT NOT = '00'
031800                DISPLAY 'RFMATCH1 - OPEN FAILED ON MATCHOUT, STATUS='
031900                    FS-MATCHOUT
032000                GO TO EOJ9900-ABEND
032100            END-IF.
032200       1199-OPEN-FILES-EXIT.
032300            EXIT.
032400       EJECT
032500************************************************************
032600*                     READ THE CONTROL CARD                  *
032700************************************************************
032800
032900       1200-READ-REQUEST.
033000            READ MATCH-REQ
033100                AT END
033200                    DISPLAY 'RFMATCH1 - NO CONTROL CARD PRESENT'
033300                    GO TO EOJ9900-ABEND
033400            END-READ.
034000       1299-READ-REQUEST-EXIT.
034100            EXIT.
034200       EJECT
034300************************************************************
034400*         PATH 1 -- NEGATIVEAPPLYID PRESENT ON THE CARD       *
034500************************************************************
034600
034700       2000-WITH-BILL-ID.
034800            MOVE MQ-NEGATIVEAPPLYID TO BH-ID.
034900            PERFORM 7000-READ-BILL-HEADER
035000                THRU 7099-READ-BILL-HEADER-EXIT.
035100            IF NOT BILL-FOUND-OK
035200                MOVE BH-ID TO WS-REQUEST-BILLID
035300                DISPLAY 'RFMATCH1 - BILL HEADER NOT FOUND, ID='
035400                    WS-REQUEST-BILLID
035500            ELSE
035600                OPEN INPUT BILLITEM
035700                MOVE 'N' TO BILLITEM-EOF-IND
035800                PERFORM 2010-SCAN-BILL-ITEMS
035900                    THRU 2019-SCAN-BILL-ITEMS-EXIT
036000                    UNTIL BILLITEM-EOF
036100                CLOSE BILLITEM
036200                DISPLAY 'RFMATCH1 MATCH RESULT  BUYER=' BH-BUYERTAXNO
036300                    ' SELLER=' BH-SALERTAXNO
036400            END-IF.
036500       2099-WITH-BILL-ID-EXIT.
036600            EXIT.
036700       EJECT
036800       2010-SCAN-BILL-ITEMS.
036900            READ BILLITEM
037000                AT END
037100                    MOVE 'Y' TO BILLITEM-EOF-IND
037200                NOT AT END
037300                    ADD 1 TO WS-ITEMS-READ-CNT
037400                    IF BI-ID = BH-ID
037500                        PERFORM 4000-GREEDY-ALLOCATE
037600                            THRU 4099-GREEDY-ALLOCATE-EXIT
037700                    END-IF
037800            END-READ.
037900       2019-SCAN-BILL-ITEMS-EXIT.
038000            EXIT.
038100       EJECT
038200************************************************************
038300*      PATH 2 -- NEGATIVEAPPLYID ABSENT -- LIST ONLY          *
038400*      (NO WRITE TO MATCHOUT ON THIS PATH -- SEE ABSTRACT)    *
038500************************************************************
038600
038700       3000-WITHOUT-BILL-ID.
038800            MOVE MQ-BUYERTAXNO  TO WS-QRY-BUYERTAXNO.
038900            MOVE MQ-SALERTAXNO  TO WS-QRY-SALERTAXNO.
039000            MOVE MQ-PRODUCTCODE TO WS-QRY-PRODUCTCODE.
039100            SET QRY-DESCENDING TO TRUE.
039200            PERFORM 5000-BUILD-CANDIDATES
039300                THRU 5099-BUILD-CANDIDATES-EXIT.
039400            OPEN INPUT CANDSORT.
039500            MOVE 'N' TO CANDSORT-EOF-IND.
039600            PERFORM 3010-LIST-CANDIDATE
039700                THRU 3019-LIST-CANDIDATE-EXIT
039800                UNTIL CANDSORT-EOF.
039900            CLOSE CANDSORT.
040000            DISPLAY 'RFMATCH1 - AD HOC RESULT NOT PERSISTED  BUYER='
040100                WS-QRY-BUYERTAXNO ' SELLER=' WS-QRY-SALERTAXNO.
040200       3099-WITHOUT-BILL-ID-EXIT.
040300            EXIT.
040400       EJECT
040500       3010-LIST-CANDIDATE.
040600            READ CANDSORT
040700                AT END
040800                    MOVE 'Y' TO CANDSORT-EOF-IND
040900                NOT AT END
041000                    DISPLAY 'RFMATCH1 CANDIDATE  INVOICEID='
041100                        CD-INVOICEID ' ITEMID=' CD-ITEMID
041200                        ' AMOUNT=' CD-AMOUNT
041300            END-READ.
041400       3019-LIST-CANDIDATE-EXIT.
041500            EXIT.
041600       EJECT
041700************************************************************
041800*         GREEDY-ALLOCATION RULE (EXACT PASS, THEN           *
041900*         ACCUMULATION PASS) FOR ONE BILL LINE ITEM           *
042000************************************************************
042100
042200       4000-GREEDY-ALLOCATE.
042300            COMPUTE WS-TARGET-AMT = BI-AMOUNT.
042400            IF WS-TARGET-AMT LESS THAN ZERO
042500                COMPUTE WS-TARGET-AMT = WS-TARGET-AMT * -1
042600            END-IF.
042700            MOVE BH-BUYERTAXNO  TO WS-QRY-BUYERTAXNO.
042800            MOVE BH-SALERTAXNO  TO WS-QRY-SALERTAXNO.
042900            MOVE BI-SPBM        TO WS-QRY-PRODUCTCODE.
043000            SET QRY-DESCENDING  TO TRUE.
043100            PERFORM 5000-BUILD-CANDIDATES
043200                THRU 5099-BUILD-CANDIDATES-EXIT.
043300            MOVE ZERO TO WS-RUNNING-SUM.
043400            MOVE 'N'  TO EXACT-FOUND-IND.
043500            OPEN INPUT CANDSORT.
043600            MOVE 'N' TO CANDSORT-EOF-IND.
043700            PERFORM 4010-EXACT-SCAN
043800                THRU 4019-EXACT-SCAN-EXIT
043900                UNTIL CANDSORT-EOF OR EXACT-FOUND.
044000            CLOSE CANDSORT.
044100            IF EXACT-FOUND
044200                MOVE WS-EXACT-INVOICEID TO MR-INVOICEID
044300                MOVE WS-EXACT-ITEMID    TO MR-INVOICEITEMID
044400                MOVE WS-EXACT-QUANTITY  TO MR-NUM
044500                MOVE WS-EXACT-QUANTITY  TO MR-INVOICEQTY
044600                MOVE WS-EXACT-UNITPRICE TO MR-INVOICEUNITPRICE
044700                MOVE WS-EXACT-AMOUNT    TO MR-INVOICEAMOUNT
044800                MOVE WS-TARGET-AMT      TO WS-ALLOC-AMT
044900                PERFORM 9000-WRITE-MATCH-RECORD
045000                    THRU 9099-WRITE-MATCH-RECORD-EXIT
045100            ELSE
045200                MOVE 'N' TO TARGET-REACHED-IND
045300                OPEN INPUT CANDSORT
045400                MOVE 'N' TO CANDSORT-EOF-IND
045500                PERFORM 4020-ACCUM-SCAN
045600                    THRU 4029-ACCUM-SCAN-EXIT
045700                    UNTIL CANDSORT-EOF OR TARGET-REACHED
045800                CLOSE CANDSORT
045900            END-IF.
046000       4099-GREEDY-ALLOCATE-EXIT.
046100            EXIT.
046200       EJECT
046300       4010-EXACT-SCAN.
046400            READ CANDSORT
046500                AT END
046600                    MOVE 'Y' TO CANDSORT-EOF-IND
046700                NOT AT END
046800                    ADD 1 TO WS-CAND-READ-CNT
046900                    IF CD-AMOUNT = WS-TARGET-AMT
047000                        MOVE 'Y' TO EXACT-FOUND-IND
047100                        MOVE CD-INVOICEID TO WS-EXACT-INVOICEID
047200                        MOVE CD-ITEMID    TO WS-EXACT-ITEMID
047300                        MOVE CD-QUANTITY  TO WS-EXACT-QUANTITY
047400                        MOVE CD-AMOUNT    TO WS-EXACT-AMOUNT
047500                        MOVE CD-UNITPRICE TO WS-EXACT-UNITPRICE
047600                    END-IF
047700            END-READ.
047800       4019-EXACT-SCAN-EXIT.
047900            EXIT.
048000       EJECT
048100       4020-ACCUM-SCAN.
048200            READ CANDSORT
048300                AT END
048400                    MOVE 'Y' TO CANDSORT-EOF-IND
048500                NOT AT END
048600                    ADD 1 TO WS-CAND-READ-CNT
048700                    COMPUTE WS-REMAIN-AMT = WS-TARGET-AMT - WS-RUNNING-SUM
048800                    IF CD-AMOUNT NOT GREATER THAN WS-REMAIN-AMT
048900                        MOVE CD-AMOUNT TO WS-ALLOC-AMT
049000                        ADD CD-AMOUNT TO WS-RUNNING-SUM
049100                        MOVE CD-INVOICEID TO MR-INVOICEID
049200                        MOVE CD-ITEMID    TO MR-INVOICEITEMID
049300                        MOVE CD-QUANTITY  TO MR-NUM
049400                        MOVE CD-QUANTITY  TO MR-INVOICEQTY
049500                        MOVE CD-UNITPRICE TO MR-INVOICEUNITPRICE
049600                        MOVE CD-AMOUNT    TO MR-INVOICEAMOUNT
049700                        PERFORM 9000-WRITE-MATCH-RECORD
049800                            THRU 9099-WRITE-MATCH-RECORD-EXIT
049900                        IF WS-RUNNING-SUM = WS-TARGET-AMT
050000                            MOVE 'Y' TO TARGET-REACHED-IND
050100                        END-IF
050200                    ELSE
050300                        MOVE WS-REMAIN-AMT TO WS-ALLOC-AMT
050400                        ADD WS-REMAIN-AMT TO WS-RUNNING-SUM
050500                        MOVE CD-INVOICEID TO MR-INVOICEID
050600                        MOVE CD-ITEMID    TO MR-INVOICEITEMID
050700                        MOVE CD-QUANTITY  TO MR-NUM
050800                        MOVE CD-QUANTITY  TO MR-INVOICEQTY
050900                        MOVE CD-UNITPRICE TO MR-INVOICEUNITPRICE
051000                        MOVE CD-AMOUNT    TO MR-INVOICEAMOUNT
051100                        PERFORM 9000-WRITE-MATCH-RECORD
051200                            THRU 9099-WRITE-MATCH-RECORD-EXIT
051300                        MOVE 'Y' TO TARGET-REACHED-IND
051400                    END-IF
051500            END-READ.
051600       4029-ACCUM-SCAN-EXIT.
051700            EXIT.
051800       EJECT
051900************************************************************
052000*         BUILD THE SORTED CANDIDATE POOL FOR ONE            *
052100*         BUYER/SELLER/PRODUCT COMBINATION.  DIRECTION IS    *
052200*         GIVEN BY WS-QRY-DIRECTION (D=DESCENDING FOR THE     *
052300*         GREEDY RULE, A=ASCENDING FOR THE TEMP STRATEGY).    *
052400*         RESULT IS LEFT SITTING IN THE CANDSORT FILE,        *
052500*         CLOSED, READY FOR THE CALLER TO OPEN INPUT.         *
052600************************************************************
052700
052800       5000-BUILD-CANDIDATES.
052900            IF QRY-DESCENDING
053000                SORT SORT-CANDWORK
053100                    DESCENDING KEY SC-AMOUNT
053200                    INPUT PROCEDURE 5010-FILTER-INVITEM
053300                        THRU 5019-FILTER-INVITEM-EXIT
053400                    GIVING CANDSORT
053500            ELSE
053600                SORT SORT-CANDWORK
053700                    ASCENDING KEY SC-AMOUNT
053800                    INPUT PROCEDURE 5010-FILTER-INVITEM
053900                        THRU 5019-FILTER-INVITEM-EXIT
054000                    GIVING CANDSORT
054100            END-IF.
054200       5099-BUILD-CANDIDATES-EXIT.
054300            EXIT.
054400       EJECT
054500       5010-FILTER-INVITEM.
054600            OPEN INPUT INVITEM.
054700            MOVE 'N' TO INVITEM-EOF-IND.
054800            PERFORM 5011-FILTER-ONE-ITEM
054900                THRU 5019-FILTER-INVITEM-EXIT-INNER
055000                UNTIL INVITEM-EOF.
055100            CLOSE INVITEM.
055200       5019-FILTER-INVITEM-EXIT.
055300            EXIT.
055400       EJECT
055500       5011-FILTER-ONE-ITEM.
055600            READ INVITEM
055700                AT END
055800                    MOVE 'Y' TO INVITEM-EOF-IND
055900                NOT AT END
056000                    IF II-SPBM = WS-QRY-PRODUCTCODE
056100                        MOVE II-ID TO IH-ID
056200                        PERFORM 7100-READ-INVOICE-HEADER
056300                            THRU 7199-READ-INVOICE-HEADER-EXIT
056400                        IF BILL-FOUND-OK
057000                            AND IH-BUYERTAXNO = WS-QRY-BUYERTAXNO
057100                            AND IH-SALERTAXNO = WS-QRY-SALERTAXNO
057200                            AND IH-TOTALAMOUNT GREATER THAN ZERO
057300                            MOVE II-ID       TO SC-INVOICEID
057400                            MOVE II-ENTRYID  TO SC-ITEMID
057500                            MOVE II-SPBM     TO SC-PRODUCTCODE
057600                            MOVE II-NUM      TO SC-QUANTITY
057700                            MOVE II-AMOUNT   TO SC-AMOUNT
057800                            MOVE II-UNITPRICE TO SC-UNITPRICE
057900                            RELEASE SC-CANDIDATE-RECORD
058000                        END-IF
058100                    END-IF
058200       5019-FILTER-INVITEM-EXIT-INNER.
058300            EXIT.
058400       EJECT
058500************************************************************
058600*         BILL HEADER / INVOICE HEADER VSAM-STYLE READS       *
058700************************************************************
058800
058900       7000-READ-BILL-HEADER.
059000            MOVE '8' TO TX-IO-CODE.
059100            CALL 'TXVSAMIO' USING BILLHDR-NAME
059200                                  TX-IO-CODE
059300                                  RF-BILL-HEADER-WORK
059400                                  BH-ID.
059500            IF TX-IO-COMPLETE
059600                MOVE 'Y' TO BILL-FOUND-IND
059700            ELSE
059800                MOVE 'N' TO BILL-FOUND-IND
059900                IF TX-IO-FAILED
060000                    DISPLAY 'RFMATCH1 - VSAM ERROR READING BILLHDR'
060100                    GO TO EOJ9900-ABEND
060200                END-IF
060300            END-IF.
060400       7099-READ-BILL-HEADER-EXIT.
060500            EXIT.
060600       EJECT
060700       7100-READ-INVOICE-HEADER.
060800            MOVE '8' TO TX-IO-CODE.
060900            CALL 'TXVSAMIO' USING INVHDR-NAME
061000                                  TX-IO-CODE
061100                                  RF-INVOICE-HEADER-WORK
061200                                  IH-ID.
061300            IF TX-IO-COMPLETE
061400                MOVE 'Y' TO BILL-FOUND-IND
061500            ELSE
061600                MOVE 'N' TO BILL-FOUND-IND
061700                IF TX-IO-FAILED
061800                    DISPLAY 'RFMATCH1 - VSAM ERROR READING INVHDR'
061900                    GO TO EOJ9900-ABEND
062000                END-IF
062100            END-IF.
062200       7199-READ-INVOICE-HEADER-EXIT.
062300            EXIT.
062400       EJECT
062500************************************************************
062600*         WRITE ONE FINISHED MATCH RECORD                    *
062700************************************************************
062800
062900       9000-WRITE-MATCH-RECORD.
063000            PERFORM 9100-NEXT-MATCH-ID
063100                THRU 9199-NEXT-MATCH-ID-EXIT.
063200            MOVE WS-NEXT-MATCH-ID   TO MR-ID.
063300            MOVE BH-ID              TO MR-BILLID.
063400            MOVE BH-BUYERTAXNO      TO MR-BUYERTAXNO.
063500            MOVE BH-SALERTAXNO      TO MR-SALERTAXNO.
063600            MOVE BI-SPBM            TO MR-SPBM.
063700            MOVE BI-AMOUNT          TO MR-BILLAMOUNT.
063800            MOVE WS-ALLOC-AMT       TO MR-MATCHAMOUNT.
063900            MOVE BI-UNITPRICE       TO MR-BILLUNITPRICE.
064000            MOVE BI-NUM             TO MR-BILLQTY.
064100            MOVE WS-CD-FULL-YYYYMMDD TO MR-MATCHTIME-YYYYMMDD.
064300            MOVE WS-CT-HHMMSS       TO MR-MATCHTIME-HHMMSS.
064400            WRITE MR-RECORD.
064500            IF FS-MATCHOUT NOT = '00'
064600                DISPLAY 'RFMATCH1 - WRITE ERROR ON MATCHOUT, STATUS='
064700                    FS-MATCHOUT
064800                GO TO EOJ9900-ABEND
064900            END-IF.
065000            ADD 1 TO WS-MATCH-WRITTEN-CNT.
065100       9099-WRITE-MATCH-RECORD-EXIT.
065200            EXIT.
065300       EJECT
065400       9100-NEXT-MATCH-ID.
065500            ADD 1 TO WS-NEXT-MATCH-ID.
065600       9199-NEXT-MATCH-ID-EXIT.
065700            EXIT.
065800       EJECT
065900************************************************************
066000*                        CLOSE FILES / EOJ                   *
066100************************************************************
066200
066300       EOJ9000-CLOSE-FILES.
066400            CLOSE MATCH-REQ.
066500            CLOSE MATCHOUT.
066600            DISPLAY 'RFMATCH1 - ITEMS READ    ' WS-ITEMS-READ-CNT.
066700            DISPLAY 'RFMATCH1 - CANDS READ    ' WS-CAND-READ-CNT.
066800            DISPLAY 'RFMATCH1 - MATCHES WRITE ' WS-MATCH-WRITTEN-CNT.
066900            GO TO EOJ9999-EXIT.
067000       EOJ9900-ABEND.
067100            DISPLAY 'RFMATCH1 - PROGRAM ABENDING DUE TO ERROR'.
067200            CALL 'TXABEND'.
067300       EOJ9999-EXIT.
067400            EXIT.
